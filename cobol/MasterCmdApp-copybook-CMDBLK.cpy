000100******************************************************************
000200*    CMDBLK   --  BLOCK PARAMETER TABLE RECORD LAYOUT            *
000300*                                                                *
000400*    BLOCKFILE CARRIES THE PER-BLOCK COMMAND SETTINGS SHARED BY  *
000500*    EVERY DEVICE ON THE NETWORK.  ENABLE/FUNC/DEVADDR/COUNT MAY *
000600*    ARRIVE BLANK WHEN A BLOCK IS NOT USED, SO CMD-BLOCK-REC-A   *
000700*    (A REDEFINES OF THE SAME 17 BYTES) LETS 350-PROCESS-BLOCK   *
001000*    TEST FOR SPACES BEFORE IT TRUSTS THE NUMERIC PICTURE.       *
001100*                                                                *
001200*    RECORD LENGTH IS A HARD 17 BYTES -- SEE CMDNODE FOR WHY NO  *
001300*    FILLER IS CARRIED ON THIS FD RECORD.                        *
001400******************************************************************
001500 01  CMD-BLOCK-REC.
001600     05  BLK-NO                  PIC 9(4).
001700     05  BLK-ENABLE              PIC 9(1).
001800     05  BLK-FUNC                PIC 9(2).
001900     05  BLK-DEVADDR             PIC 9(6).
002000     05  BLK-COUNT               PIC 9(4).
002100
002200 01  CMD-BLOCK-REC-A REDEFINES CMD-BLOCK-REC.
002300     05  BLK-NO-A                PIC X(4).
002400     05  BLK-ENABLE-A            PIC X(1).
002500     05  BLK-FUNC-A              PIC X(2).
002600     05  BLK-DEVADDR-A           PIC X(6).
002700     05  BLK-COUNT-A             PIC X(4).
002800
002900******************************************************************
003000*    WS-BLOCK-TABLE  --  BLOCK TABLE HELD IN MEMORY FOR THE      *
003100*    LIFE OF THE RUN, LOADED ONCE BY 250-LOAD-BLOCK-TABLE IN     *
003200*    ASCENDING BLK-NO / FILE ORDER AND RE-USED FOR EVERY DEVICE. *
003300******************************************************************
003400 01  WS-BLOCK-TABLE.
003500     05  WS-BLOCK-TABLE-COUNT    PIC 9(4) COMP.
003600     05  WS-BLOCK-ENTRY OCCURS 200 TIMES
003700                        INDEXED BY BLK-IDX.
003800         10  WS-BLK-NO           PIC 9(4).
003900         10  WS-BLK-ENABLE       PIC 9(1).
004000         10  WS-BLK-FUNC         PIC 9(2).
004100         10  WS-BLK-DEVADDR      PIC 9(6).
004200         10  WS-BLK-COUNT        PIC 9(4).
004300         10  FILLER              PIC X(3).
