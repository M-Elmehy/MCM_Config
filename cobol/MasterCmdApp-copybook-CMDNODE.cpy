000100******************************************************************
000200*    CMDNODE  --  NODE FILE RECORD LAYOUT                        *
000300*                                                                *
000400*    ONE RECORD PER DEVICE ON THE MASTERCMD NETWORK.  THE        *
000500*    ORDINAL POSITION OF THE RECORD IN NODEFILE (NOT THE NODE    *
000600*    NUMBER ITSELF) IS THE DEVICE SEQUENCE NUMBER USED THROUGH   *
000700*    THE REST OF THE RUN.                                       *
000800*                                                                *
000900*    RECORD LENGTH IS A HARD 4 BYTES -- DO NOT ADD FILLER HERE,  *
001000*    NODEFILE IS READ BY OTHER JOBS THAT EXPECT EXACTLY 4 BYTES  *
001100*    PER LINE.                                                  *
001200******************************************************************
001300 01  CMD-NODE-REC.
001400     05  NODE-NO                 PIC 9(4).
