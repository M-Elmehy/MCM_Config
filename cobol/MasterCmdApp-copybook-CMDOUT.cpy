000100******************************************************************
000200*    CMDOUT   --  EXPANDED PARAMETER ASSIGNMENT OUTPUT RECORD    *
000300*                                                                *
000400*    ONE OF THESE IS WRITTEN TO OUTFILE FOR EACH OF THE SIX      *
000500*    MASTERCMD PARAMETERS (ENABLE/FUNC/DEVADDRESS/COUNT/         *
000600*    INTADDRESS/NODE) OF EVERY BLOCK OF EVERY DEVICE.            *
000700*                                                                *
000800*    RECORD LENGTH IS A HARD 42 BYTES -- SEE CMDNODE FOR WHY NO  *
000900*    FILLER IS CARRIED ON THIS FD RECORD.                        *
001000******************************************************************
001100 01  CMD-OUTPUT-REC.
001200     05  OUT-DEV-NO              PIC 9(4).
001300     05  OUT-BLK-NO              PIC 9(4).
001400     05  OUT-NODE-NO             PIC 9(4).
001500     05  OUT-PARAM-NAME          PIC X(24).
001600     05  OUT-VALUE               PIC X(6).
