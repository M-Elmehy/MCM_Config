000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMDPGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/14/89.
000600 DATE-COMPILED. 04/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EXPANDS THE MASTERCMD DEVICE NODE LIST,
001300*          BLOCK PARAMETER TABLE, AND FUNCTION-CODE ALLOCATION
001400*          RULES INTO THE FULL FLAT PARAMETER ASSIGNMENT LIST
001500*          THE COMMUNICATIONS MASTER LOADS AT START-OF-DAY.
001600*
001700*          FOR EVERY DEVICE, FOR EVERY BLOCK, SIX PARAMETER ROWS
001800*          ARE WRITTEN (ENABLE, FUNC, DEVADDRESS, COUNT,
001900*          INTADDRESS, NODE).  INTERNAL ADDRESSES ARE ALLOCATED
002000*          SEQUENTIALLY PER FUNCTION CODE ACROSS ALL DEVICES --
002100*          SEE 450-ALLOCATE-ADDRESS AND SUBPROGRAM ADDRALOC.
002200*
002300*          A CONTROL-BREAK REPORT (ONE LINE PER DEVICE PLUS
002400*          GRAND TOTALS) IS WRITTEN TO RPTFILE.
002500*
002600*          SAMPLE RUN WALKTHROUGH -- NODEFILE HAS THREE RECORDS
002700*          (NODE 0512, NODE 0777, NODE 0093, IN THAT ORDER).
002800*          BLOCKFILE HAS ONE RECORD (BLOCK 0001, ENABLE 1, FUNC 07,
002900*          DEVADDR 004000, COUNT 0004).  FUNCFILE HAS ONE RECORD
003000*          FOR FUNCTION 07 (FC-INITIAL 001000, FC-OFFSET 000100).
003100*
003200*              DEVICE 1 (NODE 0512), BLOCK 1 -- ENABLE=1, ACTIVE.
003300*                  FUNC 07 IS ON THE TABLE.  DEVICE-INDEX=1 SO NO
003400*                  OFFSET.  INTADDRESS=001000.  SIX ROWS WRITTEN:
003500*                  Cmd[1].Enable=1, Cmd[1].Func=07,
003600*                  Cmd[1].DevAddress=004000, Cmd[1].Count=4,
003700*                  Cmd[1].IntAddress=001000, Cmd[1].Node=0512.
003800*
003900*              DEVICE 2 (NODE 0777), BLOCK 1 -- SAME BLOCK ROW,
004000*                  BUT DEVICE-INDEX=2 SO THE OFFSET FIRES --
004100*                  INTADDRESS=001104 THIS TIME.  ONLY Cmd[1].
004200*                  IntAddress AND Cmd[1].Node CHANGE FROM DEVICE 1;
004300*                  ENABLE/FUNC/DEVADDRESS/COUNT COME FROM THE SAME
004400*                  SHARED BLOCK ROW SO THEY ARE IDENTICAL.
004500*
004600*              DEVICE 3 (NODE 0093), BLOCK 1 -- OFFSET FIRES AGAIN,
004700*                  INTADDRESS=001208.
004800*
004900*          RPTFILE SHOWS ONE DEVICE SUMMARY LINE PER DEVICE (ROWS
005000*          ALWAYS 6, SINCE THERE IS ONE BLOCK) AND, AT THE BOTTOM,
005100*          DEVICES PROCESSED = 3, BLOCKS PER DEVICE = 1, TOTAL
005200*          OUTPUT ROWS = 18.
005300*
005400*          THE THREE INPUT FILES ARE LOADED IN A FIXED ORDER --
005500*          FUNCFILE FIRST (SO EVERY RUNNING-ADDRESS IS SEEDED
005600*          BEFORE ANY DEVICE IS TOUCHED), THEN BLOCKFILE (SO THE
005700*          BLOCK TABLE IS BUILT ONCE AND RE-USED, NOT RE-READ, FOR
005800*          EACH OF THE POTENTIALLY THOUSANDS OF DEVICES ON
005900*          NODEFILE), THEN NODEFILE ITSELF IS STREAMED ONE RECORD
006000*          AT A TIME THROUGH THE MAINLINE.  DO NOT REORDER THESE
006100*          THREE PERFORMS IN 000-HOUSEKEEPING WITHOUT RE-READING
006200*          THIS REMARKS BLOCK -- BLOCKFILE MUST BE IN MEMORY
006300*          BEFORE THE FIRST DEVICE IS PROCESSED OR 350-PROCESS-
006400*          BLOCK HAS NOTHING TO LOOP OVER.
006500*
006600*          A RECOMPILE-ONLY TRACE SWITCH (WS-TRACE-SW) IS CARRIED
006700*          IN WORKING-STORAGE THE SAME WAY SUBPROGRAM ADDRALOC
006800*          CARRIES ITS OWN -- SEE THE COMMENT ABOVE WS-TRACE-SW
006900*          BELOW FOR HOW OPERATIONS TURNS IT ON.
007000*
007100******************************************************************
007200
007300         INPUT FILE   -   NODEFILE  (DEVICE NODE LIST)
007400         INPUT FILE   -   BLOCKFILE (BLOCK PARAMETER TABLE)
007500         INPUT FILE   -   FUNCFILE  (FUNCTION CODE RULES)
007600
007700         OUTPUT FILE  -   OUTFILE   (EXPANDED PARAMETER LIST)
007800         OUTPUT FILE  -   RPTFILE   (ASSIGNMENT REPORT)
007900
008000         DUMP FILE    -   SYSOUT
008100
008200******************************************************************
008300*CHANGE LOG.
008400*
008500*    04/14/89  JS   0000  ORIGINAL PROGRAM.
008600*    09/02/89  JS   0031  BLOCK TABLE NOW HELD IN MEMORY IN FILE
008700*                         ORDER RATHER THAN RE-READ PER DEVICE.
008800*    02/12/92  TGD  0077  ADDED THE PER-FUNCTION-CODE RUNNING
008900*                         ADDRESS CARRIED FORWARD ACROSS DEVICES,
009000*                         MODELLED ON THE DALYUPDT CARRY-FORWARD
009100*                         ACCUMULATOR.
009200*    07/22/91  RH   0114  SPLIT THE ADDRESS ALLOCATION ARITHMETIC
009300*                         OUT TO SUBPROGRAM ADDRALOC.
009400*    03/30/94  AK   0140  DEVICE SUMMARY CONTROL BREAK ADDED TO
009500*                         RPTFILE, REQUESTED BY OPERATIONS SO A
009600*                         RUN CAN BE EYEBALLED WITHOUT OPENING
009700*                         OUTFILE.
009800*    11/04/93  JS   0201  BLK-ENABLE/FUNC/DEVADDR/COUNT MAY NOW
009900*                         ARRIVE BLANK ON A DISABLED BLOCK --
010000*                         ADDED CMD-BLOCK-REC-A ALPHA REDEFINES
010100*                         SO WE TEST FOR SPACES BEFORE TRUSTING
010200*                         THE NUMERIC PICTURE.
010300*    06/09/95  MM   0233  PARAMETER NAME NOW BUILT WITHOUT
010400*                         LEADING ZEROS ON THE BLOCK NUMBER --
010500*                         SEE 605-BUILD-PARAM-NAME.
010600*    01/18/99  TGD  0355  Y2K SWEEP.  WS-CURRENT-DATE-FIELDS
010700*                         ALREADY CARRIES A 4-DIGIT YEAR (SEE
010800*                         FUNCTION CURRENT-DATE), REVIEWED AND
010900*                         SIGNED OFF -- NO CHANGE REQUIRED.
011000*    09/09/02  MPK  0410  NON-FATAL OVERFLOW WARNING ADDED FOR
011100*                         ADDRESSES/RUNNING TOTALS OVER 999999
011200*                         (470-WARN-OVERFLOW) -- PREVIOUSLY THIS
011300*                         WOULD HAVE ABENDED.
011400*    02/14/07  CJL  0488  RECOMPILED UNDER THE CURRENT COBOL DEV
011500*                         CENTER LIBRARIAN.  NO LOGIC CHANGE.
011600*    08/30/09  CJL  0512  ADDED WS-TRACE-SW AND THE TWO TRACE
011700*                         DISPLAYS BELOW (RUN DATE IN 000-
011800*                         HOUSEKEEPING, FUNC TABLE ENTRY IN 210-
011900*                         STORE-FUNC-ENTRY) TO MATCH THE PATTERN
012000*                         ADDRALOC HAS USED FOR YEARS -- OPERATIONS
012100*                         HAD BEEN ASKING FOR A WAY TO SEE THE
012200*                         RUNNING-ADDRESS SEED VALUES WITHOUT A
012300*                         FULL DUMP OF FUNCFILE.
012400*    03/02/11  RTS  0540  WS-FUNC-DUMP-IDX ADDED AS A PLAIN 9(3)
012500*                         COMP SUBSCRIPT FOR THE FUNC TABLE TRACE
012600*                         DISPLAY -- WS-FUNC-ENTRY-A HAS NO INDEXED
012700*                         BY OF ITS OWN, AND FUNC-IDX (INDEXED BY
012800*                         ON WS-FUNC-TABLE, NOT ITS ALPHA REDEFINES)
012900*                         IS NOT A VALID SUBSCRIPT FOR THE REDEFINES.
013000*    03/02/11  RTS  0540  ALSO ADDED THE SAMPLE RUN WALKTHROUGH TO
013100*                         THE REMARKS ABOVE -- SAME REQUEST THAT
013200*                         BROUGHT ADDRALOC ITS WORKED EXAMPLE, THIS
013300*                         SHOP TENDS TO FIX BOTH PROGRAMS' REMARKS
013400*                         TOGETHER SINCE THEY ARE ALWAYS READ SIDE
013500*                         BY SIDE WHEN TRACING AN ADDRESS PROBLEM.
013600*    07/19/13  DWH  0561  SUBSTITUTED "NEXT-PAGE" FOR THE OLDER
013700*                         "TOP-OF-FORM" MNEMONIC IN SPECIAL-NAMES
013800*                         AFTER THE PRINT-SPOOLER UPGRADE -- SEE
013900*                         SPECIAL-NAMES BELOW.  NO OTHER CHANGE.
014000*    11/05/16  JS   0602  REVIEWED FOR THE STORAGE MANAGEMENT
014100*                         MIGRATION.  UT-S-xxx ASSIGN NAMES ARE
014200*                         UNCHANGED -- CATALOGED PROCEDURE HANDLES
014300*                         THE DASD/TAPE DISTINCTION, NOT THIS
014400*                         PROGRAM.
014410*    04/09/19  AK   0644  AUDIT FOUND WS-AA-DEVICE-INDEX THRU
014420*                         WS-AA-OVERFLOW-SW SITTING AS 05-LEVELS
014430*                         WITH NO 01 HEADER -- ADDED 01
014440*                         WS-ADDR-ALLOC-PARM.  ABOVE THEM.  ALSO
014450*                         CORRECTED THE FILE-FORMATS-AT-A-GLANCE
014460*                         NOTE BELOW, WHICH HAD OUT-NODE-NO AND
014470*                         OUT-PARAM-NAME'S WIDTH WRONG AGAINST
014480*                         CMDOUT.CPY, AND PULLED WS-TRACE-SW OUT
014490*                         OF FLAGS-AND-SWITCHES TO A 77-LEVEL OF
014495*                         ITS OWN, THE WAY A LONE SCRATCH SWITCH
014497*                         IS CARRIED ELSEWHERE IN THIS SHOP.
014500******************************************************************
014600*    FILE FORMATS AT A GLANCE -- KEPT HERE SO NOBODY HAS TO GO
014700*    HUNTING THROUGH FOUR COPYBOOKS JUST TO READ A DUMP.
014800*
014900*    NODEFILE   (4 BYTES)   NODE-NO             PIC 9(4)
015000*
015100*    BLOCKFILE  (17 BYTES)  BLK-NO              PIC 9(4)
015200*                           BLK-ENABLE          PIC 9(1)
015300*                           BLK-FUNC            PIC 9(2)
015400*                           BLK-DEVADDR         PIC 9(6)
015500*                           BLK-COUNT           PIC 9(4)
015600*
015700*    FUNCFILE   (14 BYTES)  FC-FUNC             PIC 9(2)
015800*                           FC-INITIAL          PIC 9(6)
015900*                           FC-OFFSET           PIC 9(6)
016000*
016100*    OUTFILE    (42 BYTES)  OUT-DEV-NO          PIC 9(4)
016200*                           OUT-BLK-NO          PIC 9(4)
016300*                           OUT-NODE-NO         PIC 9(4)
016400*                           OUT-PARAM-NAME      PIC X(24)
016500*                           OUT-VALUE           PIC X(6)
016600*
016700*    RPTFILE    (80 BYTES)  ONE OF WS-HDR-REC / WS-COLM-HDR-REC /
016800*                           WS-DEVICE-SUMMARY-REC / WS-GRAND-
016900*                           TOTAL-REC, DEPENDING ON WHICH
017000*                           PARAGRAPH WROTE THE LINE -- SEE THE
017100*                           WORKING-STORAGE SECTION BELOW.
017200*
017300*    IF A DUMP EVER SHOWS AN OUTFILE RECORD THAT DOES NOT LINE UP
017400*    WITH THE ABOVE, SUSPECT CMD-OUTPUT-REC IN CMDOUT.CPY BEFORE
017500*    SUSPECTING THIS PROGRAM -- CMDPGEN ONLY MOVES INTO THE NAMED
017600*    FIELDS, IT NEVER BUILDS OUTFILE-REC BYTE BY BYTE ITSELF.
017700******************************************************************
017800 ENVIRONMENT DIVISION.
017900 CONFIGURATION SECTION.
018000 SOURCE-COMPUTER. IBM-390.
018100 OBJECT-COMPUTER. IBM-390.
018200 SPECIAL-NAMES.
018300*    C01 IS NEXT-PAGE DRIVES THE FORMS CONTROL CHANNEL FOR
018400*    RPTFILE'S PAGE BREAK IN 700-WRITE-PAGE-HDR -- NEEDED HERE
018500*    BECAUSE THIS PROGRAM, UNLIKE ADDRALOC, OWNS A PRINT FILE.
018600     C01 IS NEXT-PAGE.
018700
018800*    ALL FIVE UT-S-xxx NAMES BELOW ARE RESOLVED TO ACTUAL DASD/
018900*    TAPE DATA SETS BY THE CATALOGED PROCEDURE THAT RUNS THIS
019000*    STEP -- NONE OF THEM ARE HARD-CODED PATHS, AND NONE OF THEM
019100*    HAVE CHANGED SINCE THE ORIGINAL 1989 JCL.
019200 INPUT-OUTPUT SECTION.
019300 FILE-CONTROL.
019400*    SYSOUT IS THE ONLY FILE OPENED WITHOUT FILE STATUS IS
019500*    OFCODE -- IT IS WRITE-ONLY AND THIS SHOP HAS NEVER SEEN A
019600*    SYSOUT OPEN FAIL THAT A FILE-STATUS CHECK WOULD HAVE CAUGHT
019700*    ANY SOONER THAN THE JOB LOG DOES.
019800     SELECT SYSOUT
019900     ASSIGN TO UT-S-SYSOUT
020000       ORGANIZATION IS SEQUENTIAL.
020100
020200     SELECT NODEFILE
020300     ASSIGN TO UT-S-NODEFILE
020400       ACCESS MODE IS SEQUENTIAL
020500       FILE STATUS IS OFCODE.
020600
020700     SELECT BLOCKFILE
020800     ASSIGN TO UT-S-BLOCKFILE
020900       ACCESS MODE IS SEQUENTIAL
021000       FILE STATUS IS OFCODE.
021100
021200     SELECT FUNCFILE
021300     ASSIGN TO UT-S-FUNCFILE
021400       ACCESS MODE IS SEQUENTIAL
021500       FILE STATUS IS OFCODE.
021600
021700     SELECT OUTFILE
021800     ASSIGN TO UT-S-OUTFILE
021900       ACCESS MODE IS SEQUENTIAL
022000       FILE STATUS IS OFCODE.
022100
022200     SELECT RPTFILE
022300     ASSIGN TO UT-S-RPTFILE
022400       ACCESS MODE IS SEQUENTIAL
022500       FILE STATUS IS OFCODE.
022600
022700 DATA DIVISION.
022800 FILE SECTION.
022900*    SYSOUT CARRIES BOTH THE ABEND TRACE RECORD AND THE NON-
023000*    FATAL OVERFLOW WARNING RECORD -- BOTH RIDE ABENDREC.
023100 FD  SYSOUT
023200     RECORDING MODE IS F
023300     LABEL RECORDS ARE STANDARD
023400     RECORD CONTAINS 130 CHARACTERS
023500     BLOCK CONTAINS 0 RECORDS
023600     DATA RECORD IS SYSOUT-REC.
023700 01  SYSOUT-REC  PIC X(130).
023800
023900****** ONE RECORD PER DEVICE -- ORDINAL POSITION IN THIS FILE
024000****** IS THE DEVICE SEQUENCE NUMBER FOR THE WHOLE RUN
024100 FD  NODEFILE
024200     RECORDING MODE IS F
024300     LABEL RECORDS ARE STANDARD
024400     RECORD CONTAINS 4 CHARACTERS
024500     BLOCK CONTAINS 0 RECORDS
024600     DATA RECORD IS NODEFILE-REC.
024700 01  NODEFILE-REC  PIC X(4).
024800
024900****** BLOCK PARAMETER TABLE, SHARED BY EVERY DEVICE, LOADED
025000****** ONCE AT 250-LOAD-BLOCK-TABLE
025100 FD  BLOCKFILE
025200     RECORDING MODE IS F
025300     LABEL RECORDS ARE STANDARD
025400     RECORD CONTAINS 17 CHARACTERS
025500     BLOCK CONTAINS 0 RECORDS
025600     DATA RECORD IS BLOCKFILE-REC.
025700 01  BLOCKFILE-REC  PIC X(17).
025800
025900****** PER-FUNCTION-CODE ALLOCATION RULES, LOADED ONCE AT
026000****** 200-LOAD-FUNC-TABLE, LOOKED UP BY SEARCH -- NOT KEPT
026100****** AS AN INDEXED FILE
026200 FD  FUNCFILE
026300     RECORDING MODE IS F
026400     LABEL RECORDS ARE STANDARD
026500     RECORD CONTAINS 14 CHARACTERS
026600     BLOCK CONTAINS 0 RECORDS
026700     DATA RECORD IS FUNCFILE-REC.
026800 01  FUNCFILE-REC  PIC X(14).
026900
027000****** EXPANDED PARAMETER ASSIGNMENT LIST -- SIX ROWS PER
027100****** DEVICE-BLOCK COMBINATION
027200 FD  OUTFILE
027300     RECORDING MODE IS F
027400     LABEL RECORDS ARE STANDARD
027500     RECORD CONTAINS 42 CHARACTERS
027600     BLOCK CONTAINS 0 RECORDS
027700     DATA RECORD IS OUTFILE-REC.
027800 01  OUTFILE-REC  PIC X(42).
027900
028000*    ASSIGNMENT REPORT -- HEADING, COLUMN HEADING, ONE DEVICE
028100*    SUMMARY LINE PER NODEFILE RECORD, GRAND TOTALS AT THE END.
028200 FD  RPTFILE
028300     RECORDING MODE IS F
028400     LABEL RECORDS ARE STANDARD
028500     RECORD CONTAINS 80 CHARACTERS
028600     BLOCK CONTAINS 0 RECORDS
028700     DATA RECORD IS RPTFILE-REC.
028800 01  RPTFILE-REC  PIC X(80).
028900
029000 WORKING-STORAGE SECTION.
029100
029200******************************************************************
029300*    A NOTE ON HOW THIS PROGRAM IS WRITTEN, FOR ANYONE NEW TO
029400*    THE COBOL DEV CENTER HOUSE STYLE.
029500*
029600*    PARA-NAME (SEE ABENDREC.CPY) IS SET TO THE PARAGRAPH'S OWN
029700*    NAME AS THE FIRST STATEMENT IN EVERY PARAGRAPH THAT IS
029800*    PERFORMED FROM MORE THAN ONE PLACE, SO A SYSOUT DUMP TAKEN
029900*    MID-RUN SHOWS EXACTLY WHERE PROCESSING STOPPED WITHOUT
030000*    NEEDING A SOURCE LISTING IN HAND.
030100*
030200*    EVERY PARAGRAPH THAT IS PERFORMED IS PERFORMED THRU ITS OWN
030300*    -EXIT PARAGRAPH, AND EVERY -EXIT PARAGRAPH CONTAINS NOTHING
030400*    BUT THE WORD EXIT.  THIS GIVES EVERY GO TO A SAFE LANDING
030500*    SPOT AT THE BOTTOM OF THE PARAGRAPH RANGE (SEE 900-READ-
030600*    NODEFILE, 920-READ-FUNCFILE AND 930-READ-BLOCKFILE FOR THE
030700*    AT-END GO TO xxx-EXIT PATTERN) WITHOUT FALLING THROUGH INTO
030800*    WHATEVER PARAGRAPH HAPPENS TO BE NEXT IN THE LISTING.
030900*
031000*    PARAGRAPHS ARE NUMBERED IN HUNDREDS BY FUNCTION -- 000 IS
031100*    START-OF-JOB, 100 IS THE MAINLINE, 200/250 LOAD THE TWO
031200*    IN-MEMORY TABLES, 300/350/400/450/460/470 ARE PER-DEVICE
031300*    PROCESSING, 600-780 ARE OUTPUT, 800/850 ARE OPEN/CLOSE,
031400*    900/920/930 ARE THE THREE FILE READS, 999 IS END-OF-JOB AND
031500*    1000 IS THE ABEND ROUTINE.  THE GAPS ARE DELIBERATE -- THEY
031600*    LEAVE ROOM TO INSERT A NEW PARAGRAPH IN THE RIGHT FAMILY
031700*    WITHOUT RENUMBERING EVERYTHING ELSE.
031800******************************************************************
031900
032000*    OFCODE IS TESTED AFTER EVERY OPEN/READ/WRITE IN THIS SHOP'S
032100*    PROGRAMS.  CODE-WRITE (SPACES) IS THE ONLY VALUE THIS
032200*    PROGRAM TREATS AS SUCCESS -- NO OTHER FILE-STATUS HANDLING
032300*    IS DONE BEYOND THE AT-END CLAUSES ON THE READS THEMSELVES.
032400 01  FILE-STATUS-CODES.
032500     05  OFCODE                  PIC X(2).
032600         88 CODE-WRITE    VALUE SPACES.
032700
032800     COPY CMDNODE.
032900
033000     COPY CMDBLK.
033100
033200     COPY CMDFUNC.
033300
033400     COPY CMDOUT.
033500
033600     COPY ABENDREC.
033700*    ABENDREC IS SHARED BY BOTH THE HARD ABEND PATH (1000-ABEND-
033800*    RTN) AND THE NON-FATAL OVERFLOW WARNING (470-WARN-OVERFLOW)
033900*    -- THE SAME RECORD SHAPE SERVES BOTH BECAUSE BOTH ARE
034000*    ULTIMATELY JUST "SOMETHING WORTH DUMPING TO SYSOUT."
034100
034200*    PAGE HEADING LINE -- WRITTEN ONCE PER PAGE BY 700-WRITE-
034300*    PAGE-HDR.  RUN DATE IS BUILT FROM WS-CURRENT-DATE-FIELDS
034400*    ONCE AT 000-HOUSEKEEPING AND NEVER REFRESHED.
034500 01  WS-HDR-REC.
034600     05  FILLER                  PIC X(01) VALUE SPACES.
034700*    RUN DATE, YYYY-MM-DD.  MOVED FROM WS-CURRENT-DATE-FIELDS ONE
034800*    SUBFIELD AT A TIME IN 000-HOUSEKEEPING -- THE DASHES ARE
034900*    LITERALS, NOT PART OF FUNCTION CURRENT-DATE.
035000     05  HDR-DATE.
035100         10  HDR-YY              PIC 9(4).
035200         10  DASH-1              PIC X(1) VALUE "-".
035300         10  HDR-MM              PIC 9(2).
035400         10  DASH-2              PIC X(1) VALUE "-".
035500         10  HDR-DD              PIC 9(2).
035600     05  FILLER                  PIC X(08) VALUE SPACES.
035700     05  FILLER                  PIC X(38) VALUE
035800         "MASTERCMD PARAMETER ASSIGNMENT REPORT".
035900     05  FILLER                  PIC X(17) VALUE SPACES.
036000
036100*    COLUMN HEADING LINE -- WRITTEN ONCE PER PAGE, RIGHT AFTER
036200*    WS-HDR-REC, BY 720-WRITE-COLM-HDR.
036300 01  WS-COLM-HDR-REC.
036400     05  FILLER                  PIC X(6) VALUE "DEVICE".
036500     05  FILLER                  PIC X(4) VALUE SPACES.
036600     05  FILLER                  PIC X(4) VALUE "NODE".
036700     05  FILLER                  PIC X(4) VALUE SPACES.
036800     05  FILLER                  PIC X(4) VALUE "ROWS".
036900     05  FILLER                  PIC X(58) VALUE SPACES.
037000
037100*    ONE OF THESE IS WRITTEN PER DEVICE BY 750-WRITE-DEVICE-
037200*    SUMMARY -- THE CONTROL BREAK REQUESTED IN 0140 SO OPERATIONS
037300*    CAN EYEBALL A RUN WITHOUT OPENING OUTFILE.  THIS IS THE ONLY
037400*    01-LEVEL IN THIS PROGRAM WHOSE FIELDS ARE ALL EDITED
037500*    PICTURES -- IT NEVER GOES ANYWHERE BUT RPTFILE.
037600 01  WS-DEVICE-SUMMARY-REC.
037700     05  FILLER                  PIC X(2) VALUE SPACES.
037800*    WS-DEVICE-INDEX FOR THE DEVICE JUST FINISHED, NOT NODE-NO.
037900     05  SUM-DEVICE-NO           PIC ZZZ9.
038000     05  FILLER                  PIC X(4) VALUE SPACES.
038100*    THE DEVICE'S NODE NUMBER, FOR CROSS-CHECKING AGAINST OUTFILE.
038200     05  SUM-NODE-NO             PIC ZZZ9.
038300     05  FILLER                  PIC X(4) VALUE SPACES.
038400*    ALWAYS 6 TIMES BLOCKS-PER-DEVICE -- SEE BUSINESS RULE 6.
038500     05  SUM-ROW-COUNT           PIC ZZZZZ9.
038600     05  FILLER                  PIC X(56) VALUE SPACES.
038700
038800*    THREE OF THESE ARE WRITTEN AT END OF JOB BY 780-WRITE-
038900*    GRAND-TOTALS -- DEVICES PROCESSED, BLOCKS PER DEVICE, TOTAL
039000*    OUTPUT ROWS.  GT-LABEL IS RELOADED BEFORE EACH WRITE.
039100 01  WS-GRAND-TOTAL-REC.
039200     05  FILLER                  PIC X(2) VALUE SPACES.
039300*    RELOADED BEFORE EACH OF THE THREE WRITES IN 780-WRITE-
039400*    GRAND-TOTALS -- "DEVICES PROCESSED", "BLOCKS PER DEVICE",
039500*    "TOTAL OUTPUT ROWS", IN THAT ORDER.
039600     05  GT-LABEL                PIC X(20).
039700     05  FILLER                  PIC X(2) VALUE SPACES.
039800     05  GT-VALUE                PIC ZZZZZZ9.
039900     05  FILLER                  PIC X(49) VALUE SPACES.
040000
040100*    SPACER LINE USED BEFORE THE PAGE HEADING AND BETWEEN THE
040200*    LAST DEVICE SUMMARY AND THE GRAND TOTALS.
040300 01  WS-BLANK-LINE.
040400     05  FILLER                  PIC X(80) VALUE SPACES.
040500
040600*    SCRATCH AREA FOR 605-BUILD-PARAM-NAME.  THE CALLER SETS
040700*    WS-PARAM-SUFFIX (Enable/Func/DevAddress/Count/IntAddress/
040800*    Node) AND WS-VALUE-EDIT BEFORE PERFORMING 605.
040900 01  WS-PARAM-NAME-WORK.
041000*    WS-BLK-NO(BLK-IDX) EDITED TO SUPPRESS LEADING ZEROS.
041100     05  WS-BLK-NO-EDIT          PIC Z(3)9.
041200*    HOW MANY LEADING SPACES INSPECT TALLYING FOUND IN THE ABOVE
041300*    -- USED TO SLICE THE UNEDITED DIGITS OUT WITH REFERENCE
041400*    MODIFICATION IN 605-BUILD-PARAM-NAME'S STRING STATEMENT.
041500     05  WS-BLK-NO-LEADSP        PIC 9(2) COMP.
041600*    "Enable", "Func", "DevAddress", "Count", "IntAddress" OR
041700*    "Node" -- SET BY THE CALLER BEFORE 605 IS PERFORMED.
041800     05  WS-PARAM-SUFFIX         PIC X(12) VALUE SPACES.
041900*    THE PARAMETER'S VALUE, EDITED FOR OUT-VALUE ON OUTFILE.
042000     05  WS-VALUE-EDIT           PIC ZZZZZ9.
042100     05  FILLER                  PIC X(03).
042200
042300*    LOADED ONCE FROM FUNCTION CURRENT-DATE IN 000-HOUSEKEEPING
042400*    AND USED ONLY TO BUILD HDR-DATE ABOVE.  WS-CURRENT-DATE-ALT
042500*    IS AN ALPHA REDEFINES OF THE SAME 21 BYTES, CARRIED SO THE
042600*    TRACE DISPLAY IN 000-HOUSEKEEPING CAN SHOW THE RUN DATE AS
042700*    ONE READABLE STRING INSTEAD OF THE THREE SEPARATE 9(4)/9(2)/
042800*    9(2) SUBFIELDS.
042900 01  WS-CURRENT-DATE-FIELDS.
043000     05  WS-CURRENT-DATE.
043100         10  WS-CURRENT-YEAR     PIC 9(4).
043200         10  WS-CURRENT-MONTH    PIC 9(2).
043300         10  WS-CURRENT-DAY      PIC 9(2).
043400     05  WS-CURRENT-TIME.
043500         10  WS-CURRENT-HOUR     PIC 9(2).
043600         10  WS-CURRENT-MINUTE   PIC 9(2).
043700         10  WS-CURRENT-SECOND   PIC 9(2).
043800         10  WS-CURRENT-MS       PIC 9(2).
043900     05  WS-DIFF-FROM-GMT        PIC S9(4).
044000
044100 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-FIELDS.
044200     05  WS-CURRENT-DATE-X       PIC X(08).
044300     05  FILLER                  PIC X(13).
044400
044410*    PARM AREA HANDED TO SUBPROGRAM ADDRALOC BY 450-ALLOCATE-
044420*    ADDRESS.  LAYOUT MUST STAY IN STEP WITH CMD-ADDR-ALLOC-PARM
044430*    IN ADDRALOC.CBL'S LINKAGE SECTION -- THE TWO ARE NOT COPY-
044440*    SHARED, THEY ARE KEPT IN STEP BY HAND THE WAY THIS SHOP HAS
044450*    ALWAYS DONE FOR ITS SMALL CALLED SUBPROGRAMS.
044460 01  WS-ADDR-ALLOC-PARM.
044500*    KEY -- WHICH DEVICE, WHICH BLOCK.  ADDRALOC USES THESE ONLY
044600*    TO DECIDE WHETHER TO APPLY THE OFFSET (DEVICE-INDEX > 1 AND
044700*    BLOCK-NO = 1), NOT AS A LOOKUP KEY INTO ANY TABLE OF ITS OWN.
045300     05  WS-AA-DEVICE-INDEX      PIC 9(4) COMP.
045400     05  WS-AA-BLOCK-NO          PIC 9(4) COMP.
045500*    SET BY 460-FIND-FUNC-ENTRY BEFORE THIS AREA IS EVER MOVED
045600*    TO -- ADDRALOC ITSELF NEVER TOUCHES THIS SWITCH.
045700     05  WS-AA-FUNC-FOUND-SW     PIC X(01).
045800         88  WS-AA-FUNC-FOUND    VALUE "Y".
045900*    INPUT ONLY -- COPIED FROM THE FUNC TABLE / BLOCK TABLE ENTRY
046000*    EACH TIME, ADDRALOC NEVER CHANGES THEM.
046100     05  WS-AA-FC-OFFSET         PIC 9(6) COMP-3.
046200     05  WS-AA-BLK-COUNT         PIC 9(6) COMP-3.
046300*    IN/OUT -- SEEDED FROM WS-FC-RUNNING-ADDR BEFORE THE CALL,
046400*    ADVANCED BY ADDRALOC, MOVED BACK TO WS-FC-RUNNING-ADDR AFTER.
046500     05  WS-AA-RUNNING-ADDR      PIC 9(6) COMP-3.
046600*    OUTPUT -- THE ADDRESS ASSIGNED TO THIS BLOCK.
046700     05  WS-AA-ALLOC-ADDR        PIC 9(6) COMP-3.
046800*    OUTPUT -- SET "Y" IF EITHER 999999 CHECK IN ADDRALOC TRIPS.
046900     05  WS-AA-OVERFLOW-SW       PIC X(01).
047000         88  WS-AA-ADDR-OVERFLOW VALUE "Y".
047100
047200*    RUN-WIDE COUNTERS.  ALL COMP -- NONE OF THESE EVER APPEAR
047300*    ON A REPORT LINE DIRECTLY, THEY ARE MOVED TO AN EDITED
047400*    FIELD FIRST (SEE WS-GRAND-TOTAL-REC/GT-VALUE ABOVE).
047500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
047600*    GRAND-TOTAL LINE 1 -- COUNT OF NODEFILE RECORDS PROCESSED.
047700     05  DEVICES-PROCESSED       PIC 9(4) COMP.
047800*    GRAND-TOTAL LINE 3 -- SIX TIMES THE TOTAL BLOCKS WRITTEN
047900*    ACROSS EVERY DEVICE.
048000     05  TOTAL-OUTPUT-ROWS       PIC 9(9) COMP.
048100*    RESET TO ZERO AT THE TOP OF EACH DEVICE, FEEDS BOTH THE
048200*    DEVICE SUMMARY LINE (SUM-ROW-COUNT) AND TOTAL-OUTPUT-ROWS.
048300     05  DEVICE-ROW-COUNT        PIC 9(6) COMP.
048400*    GRAND-TOTAL LINE 2 -- SAME FOR EVERY DEVICE SINCE THE BLOCK
048500*    TABLE IS SHARED, SO THE LAST DEVICE'S COUNT IS AS GOOD AS ANY.
048600     05  BLOCKS-PER-DEVICE       PIC 9(4) COMP.
048700*    THE DEVICE SEQUENCE NUMBER FOR THE WHOLE RUN -- ONE HIGHER
048800*    THAN THE ORDINAL POSITION OF THE CURRENT NODEFILE RECORD.
048900     05  WS-DEVICE-INDEX         PIC 9(4) COMP.
049000*    COUNTS PAGE BREAKS ON RPTFILE.  ONLY EVER REACHES 1 IN
049100*    PRACTICE -- THIS PROGRAM HAS NO MID-RUN PAGE BREAK.
049200     05  WS-PAGES                PIC 9(4) COMP.
049300     05  FILLER                  PIC X(02).
049400
049500*    WS-ABEND-TRIGGER IS THE STANDARD ZERO-DIVIDE ABEND HOOK
049600*    THIS SHOP USES IN EVERY BATCH PROGRAM -- SEE 1000-ABEND-RTN.
049700*    WS-FUNC-DUMP-IDX IS A PLAIN NUMERIC SUBSCRIPT, NOT AN
049800*    INDEXED-BY, BECAUSE THE FUNC TABLE'S ALPHA REDEFINES
049900*    (CMDFUNC.CPY) HAS NO INDEXED BY CLAUSE OF ITS OWN -- SEE
050000*    THE COMMENT AT 210-STORE-FUNC-ENTRY BELOW.
050100 01  MISC-WS-FLDS.
050200     05  WS-ABEND-TRIGGER.
050300         10  ZERO-VAL            PIC 9(1) VALUE 0.
050400         10  ONE-VAL             PIC 9(1) VALUE 1.
050500     05  WS-FUNC-DUMP-IDX        PIC 9(3) COMP.
050550
050560*    WS-TRACE-SW IS NOT DRIVEN OFF A JCL SWITCH OR UPSI BYTE.
050570*    IT IS COMPILED IN "N" AND LEFT THAT WAY -- WHEN OPERATIONS
050580*    NEEDS TO SEE THE RUNNING-ADDRESS SEED VALUES OR A FUNC
050590*    TABLE ENTRY FOR A BAD RUN, SOMEONE FLIPS THIS TO "Y",
050595*    RECOMPILES, RUNS THE JOB, THEN FLIPS IT BACK.  SAME
050597*    CONVENTION SUBPROGRAM ADDRALOC USES FOR ITS OWN TRACE.  A
050598*    LONE SWITCH LIKE THIS ONE HAS NO 01-GROUP OF ITS OWN --
050599*    CARRIED AS A 77-LEVEL, THE WAY THIS SHOP HAS ALWAYS DONE
050600*    FOR A ONE-FIELD SCRATCH ITEM (SEE DALYEDIT'S HEX-VAL).
050605 77  WS-TRACE-SW             PIC X(01) VALUE "N".
050610     88  WS-TRACE-ON         VALUE "Y".
050615
050700*    MORE-xxx-SW DRIVE THE THREE LOAD LOOPS AND THE MAINLINE.
050800*    BLOCK-ACTIVE-SW IS SET ONCE PER BLOCK BY 400-RESOLVE-ENABLE
050900*    AND TESTED BY EVERY 6xx-WRITE PARAGRAPH THAT NEEDS TO KNOW
051000*    WHETHER TO SUPPRESS ITS VALUE (BUSINESS RULE 2).
051100 01  FLAGS-AND-SWITCHES.
051200*    DRIVES THE MAINLINE PERFORM ... UNTIL NO-MORE-NODES.
051300     05  MORE-NODES-SW           PIC X(01) VALUE "Y".
051400         88  NO-MORE-NODES       VALUE "N".
051500*    DRIVES 250-LOAD-BLOCK-TABLE'S PERFORM ... UNTIL LOOP.
051600     05  MORE-BLOCKS-SW          PIC X(01) VALUE "Y".
051700         88  NO-MORE-BLOCKS      VALUE "N".
051800*    DRIVES 200-LOAD-FUNC-TABLE'S PERFORM ... UNTIL LOOP.
051900     05  MORE-FUNCS-SW           PIC X(01) VALUE "Y".
052000         88  NO-MORE-FUNCS       VALUE "N".
052100*    SET ONCE PER BLOCK BY 400-RESOLVE-ENABLE (BUSINESS RULE 1),
052200*    TESTED BY 450, 620, 630, 640 AND 650 (BUSINESS RULE 2).
052300     05  BLOCK-ACTIVE-SW         PIC X(01) VALUE "N".
052400         88  BLOCK-ACTIVE        VALUE "Y".
052500         88  BLOCK-INACTIVE      VALUE "N".
053400     05  FILLER                  PIC X(03).
053500
053600******************************************************************
053700*    OPERATOR NOTES.
053800*
053900*    NORMAL END OF JOB DISPLAYS "NORMAL END OF JOB CMDPGEN" TO
054000*    THE CONSOLE ALONG WITH DEVICES-PROCESSED AND TOTAL-OUTPUT-
054100*    ROWS -- COMPARE THESE AGAINST THE SAME TWO NUMBERS ON THE
054200*    RPTFILE GRAND TOTALS PAGE IF A RUN IS EVER IN QUESTION.
054300*
054400*    "*** ABNORMAL END OF JOB - CMDPGEN ***" ON THE CONSOLE MEANS
054500*    1000-ABEND-RTN WAS ENTERED -- CHECK ABEND-REASON ON THE
054600*    SYSOUT DUMP.  THE ONLY TWO CAUSES ARE AN EMPTY BLOCK
054700*    PARAMETER TABLE AND AN EMPTY NODE FILE (SEE 000-
054800*    HOUSEKEEPING); THERE IS NO OTHER PATH TO 1000-ABEND-RTN.
054900*
055000*    "*** WARNING - ..." ON THE CONSOLE IS NON-FATAL -- THE RUN
055100*    CONTINUES, BUT AN ADDRESS OR RUNNING TOTAL WENT OVER 999999
055200*    SOMEWHERE.  CHECK THE SYSOUT DUMP FOR WHICH FUNCTION CODE.
055300*
055400*    IF THE ROW COUNT ON A DEVICE SUMMARY LINE IS NOT SIX TIMES
055500*    BLOCKS-PER-DEVICE, THE MOST LIKELY CAUSE IS SOMEONE HAND-
055600*    EDITED OUTFILE AFTER THE FACT -- THIS PROGRAM NEVER WRITES
055700*    ANYTHING BUT EXACTLY SIX ROWS PER BLOCK, EVEN WHEN THE BLOCK
055800*    IS INACTIVE (BUSINESS RULE 2 BLANKS FOUR OF THE SIX, IT
055900*    NEVER SKIPS ONE).
056000*
056100*    IF Cmd[n].IntAddress COMES OUT BLANK ON AN ACTIVE BLOCK,
056200*    THE FUNCTION CODE ON THAT BLOCK ROW IS NOT ON FUNCFILE --
056300*    CHECK 460-FIND-FUNC-ENTRY'S SEARCH KEY (WS-BLK-FUNC) AGAINST
056400*    FUNCFILE, NOT AGAINST BLOCKFILE'S RAW BLK-FUNC VALUE, SINCE
056500*    260-STORE-BLOCK-ENTRY MAY HAVE ZEROED A BLANK BLK-FUNC-A.
056600*
056700*    IF TWO DEVICES SHOW THE SAME IntAddress FOR THE SAME
056800*    FUNCTION CODE, THE RUNNING-ADDRESS CARRY-FORWARD IS BROKEN --
056900*    CHECK THAT 450-ALLOCATE-ADDRESS IS MOVING WS-AA-RUNNING-ADDR
057000*    BACK INTO WS-FC-RUNNING-ADDR(FUNC-IDX) AFTER EVERY CALL, NOT
057100*    JUST ON THE FIRST ONE.
057200*
057300*    MAINLINE -- LOAD BOTH TABLES, THEN STREAM NODEFILE ONE
057400*    DEVICE AT A TIME UNTIL END OF FILE, THEN CLEAN UP.
057500******************************************************************
057600 PROCEDURE DIVISION.
057700*    RETURN-CODE IS ALWAYS ZERO ON A NORMAL RETURN FROM THIS
057800*    PARAGRAPH -- THE ONLY WAY THIS JOB STEP CONDITION-CODES
057900*    NONZERO IS VIA 1000-ABEND-RTN'S DIVIDE ZERO-VAL INTO ONE-
058000*    VAL, WHICH NEVER FALLS BACK THROUGH TO THIS GOBACK.
058100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
058200     PERFORM 100-MAINLINE THRU 100-EXIT
058300             UNTIL NO-MORE-NODES.
058400     PERFORM 999-CLEANUP THRU 999-EXIT.
058500     MOVE +0 TO RETURN-CODE.
058600     GOBACK.
058700
058800******************************************************************
058900*    ONE-TIME START-OF-JOB WORK -- OPEN FILES, LOAD BOTH TABLES,
059000*    PRIME THE REPORT HEADINGS, PRIME THE NODEFILE READ-AHEAD.
059100*    ABENDS HERE IF EITHER THE BLOCK TABLE OR THE NODE FILE IS
059200*    EMPTY -- THERE IS NOTHING FOR THE REST OF THE PROGRAM TO DO.
059300******************************************************************
059400 000-HOUSEKEEPING.
059500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
059600     DISPLAY "******** BEGIN JOB CMDPGEN ********".
059700*    RUN DATE FOR THE PAGE HEADING -- SEE THE COMMENT ABOVE
059800*    WS-CURRENT-DATE-FIELDS FOR WHY THE ALPHA REDEFINES EXISTS.
059900     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
060000     MOVE WS-CURRENT-YEAR  TO HDR-YY.
060100     MOVE WS-CURRENT-MONTH TO HDR-MM.
060200     MOVE WS-CURRENT-DAY   TO HDR-DD.
060300*    TRACE IS COMPILED IN BUT NORMALLY OFF -- SEE WS-TRACE-SW
060400*    ABOVE.  WS-CURRENT-DATE-X IS THE ALPHA VIEW OF THE SAME
060500*    BYTES AS WS-CURRENT-DATE-FIELDS, READABLE IN ONE DISPLAY.
060600     IF WS-TRACE-ON
060700         DISPLAY "TRACE 000-HOUSEKEEPING RUN DATE " WS-CURRENT-DATE-X.
060800*    ZEROES EVERY COUNTER FOR THE RUN -- DEVICES-PROCESSED,
060900*    TOTAL-OUTPUT-ROWS, DEVICE-ROW-COUNT, BLOCKS-PER-DEVICE,
061000*    WS-DEVICE-INDEX AND WS-PAGES ALL START AT ZERO.
061100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
061200     MOVE +1 TO WS-PAGES.
061300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
061400*    ORDER MATTERS -- FUNC TABLE BEFORE BLOCK TABLE, BOTH BEFORE
061500*    THE FIRST NODEFILE READ.  SEE THE REMARKS BANNER ABOVE.
061600     PERFORM 200-LOAD-FUNC-TABLE THRU 200-EXIT.
061700     PERFORM 250-LOAD-BLOCK-TABLE THRU 250-EXIT.
061800     IF WS-BLOCK-TABLE-COUNT = 0
061900         MOVE "EMPTY BLOCK PARAMETER TABLE" TO ABEND-REASON
062000         GO TO 1000-ABEND-RTN.
062100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
062200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
062300*    PRIMES THE READ-AHEAD -- SEE THE BANNER AT 100-MAINLINE.
062400     PERFORM 900-READ-NODEFILE THRU 900-EXIT.
062500     IF NO-MORE-NODES
062600         MOVE "EMPTY NODE FILE" TO ABEND-REASON
062700         GO TO 1000-ABEND-RTN.
062800 000-EXIT.
062900     EXIT.
063000
063100******************************************************************
063200*    ONE PASS OF THE MAINLINE = ONE DEVICE.  THE NODEFILE READ-
063300*    AHEAD PATTERN (READ AT END OF THIS PARAGRAPH, NOT AT THE
063400*    TOP) IS THE SAME ONE DALYEDIT HAS USED FOR YEARS -- THE
063500*    RECORD IS ALREADY IN CMD-NODE-REC WHEN 300-PROCESS-DEVICE
063600*    IS PERFORMED, INCLUDING THE VERY FIRST ONE PRIMED BY 000-
063700*    HOUSEKEEPING ABOVE.
063800******************************************************************
063900 100-MAINLINE.
064000     MOVE "100-MAINLINE" TO PARA-NAME.
064100     ADD +1 TO WS-DEVICE-INDEX.
064200     PERFORM 300-PROCESS-DEVICE THRU 300-EXIT.
064300     PERFORM 900-READ-NODEFILE THRU 900-EXIT.
064400 100-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800*    LOAD FUNC TABLE -- RUNNING-ADDRESS PER FUNCTION CODE IS
064900*    SEEDED FROM FC-INITIAL HERE AND CARRIED FORWARD BY
065000*    450-ALLOCATE-ADDRESS/ADDRALOC FROM THIS POINT ON
065100******************************************************************
065200 200-LOAD-FUNC-TABLE.
065300     MOVE "200-LOAD-FUNC-TABLE" TO PARA-NAME.
065400*    READ-AHEAD PATTERN -- ONE READ BEFORE THE LOOP, ONE AT THE
065500*    BOTTOM OF 210 BELOW, SO NO-MORE-FUNCS IS ALREADY CORRECT
065600*    THE FIRST TIME THE PERFORM ... UNTIL TESTS IT.
065700     MOVE ZERO TO WS-FUNC-TABLE-COUNT.
065800     PERFORM 920-READ-FUNCFILE THRU 920-EXIT.
065900     PERFORM 210-STORE-FUNC-ENTRY THRU 210-EXIT
066000             UNTIL NO-MORE-FUNCS.
066100 200-EXIT.
066200     EXIT.
066300
066400*    ONE FUNCFILE RECORD IN, ONE WS-FUNC-ENTRY OUT.  RUNNING-
066500*    ADDR IS SEEDED TO FC-INITIAL HERE AND NEVER RESET AGAIN --
066600*    FROM THE FIRST CALL TO ADDRALOC ON, IT IS ADDRALOC THAT
066700*    ADVANCES IT.
066800 210-STORE-FUNC-ENTRY.
066900     MOVE "210-STORE-FUNC-ENTRY" TO PARA-NAME.
067000     ADD +1 TO WS-FUNC-TABLE-COUNT.
067100     SET FUNC-IDX TO WS-FUNC-TABLE-COUNT.
067200     MOVE FC-FUNC    TO WS-FC-FUNC(FUNC-IDX).
067300     MOVE FC-INITIAL TO WS-FC-INITIAL(FUNC-IDX).
067400     MOVE FC-OFFSET  TO WS-FC-OFFSET(FUNC-IDX).
067500     MOVE FC-INITIAL TO WS-FC-RUNNING-ADDR(FUNC-IDX).
067600*    TRACE IS COMPILED IN BUT NORMALLY OFF.  WS-FUNC-DUMP-IDX
067700*    (A PLAIN 9(3) COMP FIELD, NOT FUNC-IDX) IS THE SUBSCRIPT
067800*    HERE BECAUSE WS-FUNC-ENTRY-A IN THE ALPHA REDEFINES CARRIES
067900*    NO INDEXED BY OF ITS OWN -- FUNC-IDX IS ONLY VALID AGAINST
068000*    WS-FUNC-ENTRY, NOT AGAINST WS-FUNC-ENTRY-A.
068100     IF WS-TRACE-ON
068200         MOVE WS-FUNC-TABLE-COUNT TO WS-FUNC-DUMP-IDX
068300         DISPLAY "TRACE 210-STORE-FUNC-ENTRY "
068400             WS-FUNC-ENTRY-TEXT(WS-FUNC-DUMP-IDX).
068500     PERFORM 920-READ-FUNCFILE THRU 920-EXIT.
068600 210-EXIT.
068700     EXIT.
068800
068900******************************************************************
069000*    LOAD BLOCK TABLE -- KEPT IN FILE ORDER (ASCENDING BLK-NO),
069100*    RE-USED FOR EVERY DEVICE.  BLANK ENABLE/FUNC/DEVADDR/COUNT
069200*    ARE FORCED TO ZERO HERE VIA THE CMD-BLOCK-REC-A ALPHA VIEW
069300******************************************************************
069400 250-LOAD-BLOCK-TABLE.
069500     MOVE "250-LOAD-BLOCK-TABLE" TO PARA-NAME.
069600*    SAME READ-AHEAD PATTERN AS 200-LOAD-FUNC-TABLE ABOVE.
069700     MOVE ZERO TO WS-BLOCK-TABLE-COUNT.
069800     PERFORM 930-READ-BLOCKFILE THRU 930-EXIT.
069900     PERFORM 260-STORE-BLOCK-ENTRY THRU 260-EXIT
070000             UNTIL NO-MORE-BLOCKS.
070100 250-EXIT.
070200     EXIT.
070300
070400*    ONE BLOCKFILE RECORD IN, ONE WS-BLOCK-ENTRY OUT.  EACH OF
070500*    THE FOUR NUMERIC FIELDS IS CHECKED AGAINST ITS OWN ALPHA
070600*    VIEW (CMD-BLOCK-REC-A) BEFORE THE NUMERIC PICTURE IS
070700*    TRUSTED -- A SPACE-FILLED NUMERIC FIELD WOULD FAIL A MOVE
070800*    TO A COMP FIELD DOWNSTREAM, SO IT IS CAUGHT HERE INSTEAD.
070900 260-STORE-BLOCK-ENTRY.
071000     MOVE "260-STORE-BLOCK-ENTRY" TO PARA-NAME.
071100     ADD +1 TO WS-BLOCK-TABLE-COUNT.
071200     SET BLK-IDX TO WS-BLOCK-TABLE-COUNT.
071300     MOVE BLK-NO TO WS-BLK-NO(BLK-IDX).
071400
071500     IF BLK-ENABLE-A = SPACES
071600         MOVE ZERO TO WS-BLK-ENABLE(BLK-IDX)
071700     ELSE
071800         MOVE BLK-ENABLE TO WS-BLK-ENABLE(BLK-IDX).
071900
072000     IF BLK-FUNC-A = SPACES
072100         MOVE ZERO TO WS-BLK-FUNC(BLK-IDX)
072200     ELSE
072300         MOVE BLK-FUNC TO WS-BLK-FUNC(BLK-IDX).
072400
072500     IF BLK-DEVADDR-A = SPACES
072600         MOVE ZERO TO WS-BLK-DEVADDR(BLK-IDX)
072700     ELSE
072800         MOVE BLK-DEVADDR TO WS-BLK-DEVADDR(BLK-IDX).
072900
073000     IF BLK-COUNT-A = SPACES
073100         MOVE ZERO TO WS-BLK-COUNT(BLK-IDX)
073200     ELSE
073300         MOVE BLK-COUNT TO WS-BLK-COUNT(BLK-IDX).
073400
073500     PERFORM 930-READ-BLOCKFILE THRU 930-EXIT.
073600 260-EXIT.
073700     EXIT.
073800
073900******************************************************************
074000*    ONE DEVICE = ONE PASS THROUGH THE ENTIRE IN-MEMORY BLOCK
074100*    TABLE.  DEVICE-ROW-COUNT IS RESET HERE AND ACCUMULATES
074200*    THROUGH EVERY 6xx-WRITE PARAGRAPH FOR THE DEVICE SUMMARY
074300*    LINE WRITTEN AT THE BOTTOM.
074400******************************************************************
074500 300-PROCESS-DEVICE.
074600     MOVE "300-PROCESS-DEVICE" TO PARA-NAME.
074700     MOVE ZERO TO DEVICE-ROW-COUNT.
074800     PERFORM 350-PROCESS-BLOCK THRU 350-EXIT
074900             VARYING BLK-IDX FROM 1 BY 1
075000             UNTIL BLK-IDX > WS-BLOCK-TABLE-COUNT.
075100     MOVE WS-BLOCK-TABLE-COUNT TO BLOCKS-PER-DEVICE.
075200     ADD +1 TO DEVICES-PROCESSED.
075300     ADD DEVICE-ROW-COUNT TO TOTAL-OUTPUT-ROWS.
075400     PERFORM 750-WRITE-DEVICE-SUMMARY THRU 750-EXIT.
075500 300-EXIT.
075600     EXIT.
075700
075800*    ONE BLOCK ON THE CURRENT DEVICE -- RESOLVE ENABLE, ALLOCATE
075900*    (OR SKIP) AN INTERNAL ADDRESS, THEN WRITE THE SIX FIXED-
076000*    ORDER PARAMETER ROWS FOR IT.  THREE PARAGRAPHS, EVERY TIME,
076100*    REGARDLESS OF WHETHER THE BLOCK TURNS OUT ACTIVE.
076200 350-PROCESS-BLOCK.
076300     MOVE "350-PROCESS-BLOCK" TO PARA-NAME.
076400     PERFORM 400-RESOLVE-ENABLE THRU 400-EXIT.
076500     PERFORM 450-ALLOCATE-ADDRESS THRU 450-EXIT.
076600     PERFORM 600-WRITE-BLOCK-ROWS THRU 600-EXIT.
076700 350-EXIT.
076800     EXIT.
076900
077000******************************************************************
077100*    BUSINESS RULE 1 -- BLANK/INVALID ENABLE ALREADY FORCED TO
077200*    ZERO WHEN THE BLOCK TABLE WAS LOADED.  ANY VALUE OVER ZERO
077300*    MEANS THE BLOCK IS ACTIVE.
077400******************************************************************
077500 400-RESOLVE-ENABLE.
077600     MOVE "400-RESOLVE-ENABLE" TO PARA-NAME.
077700     IF WS-BLK-ENABLE(BLK-IDX) > 0
077800         MOVE "Y" TO BLOCK-ACTIVE-SW
077900     ELSE
078000         MOVE "N" TO BLOCK-ACTIVE-SW.
078100 400-EXIT.
078200     EXIT.
078300
078400******************************************************************
078500*    BUSINESS RULE 3 -- INTERNAL-ADDRESS ALLOCATION.  INACTIVE
078600*    BLOCKS AND ACTIVE BLOCKS WHOSE FUNCTION CODE IS NOT ON THE
078700*    FUNC TABLE NEVER TOUCH ADDRALOC OR THE RUNNING ADDRESS.
078800******************************************************************
078900 450-ALLOCATE-ADDRESS.
079000     MOVE "450-ALLOCATE-ADDRESS" TO PARA-NAME.
079100*    ZEROED/DEFAULTED HERE SO A BLOCK THAT NEVER REACHES THE
079200*    CALL BELOW (INACTIVE, OR ACTIVE BUT FUNC NOT FOUND) STILL
079300*    HAS A DEFINED, BLANK-READY WS-AA-ALLOC-ADDR FOR 650-WRITE-
079400*    INTADDR-ROW TO TEST WS-AA-FUNC-FOUND AGAINST.
079500     MOVE ZERO TO WS-AA-ALLOC-ADDR.
079600     MOVE "N" TO WS-AA-FUNC-FOUND-SW.
079700
079800*    RULE -- ONLY ACTIVE BLOCKS EVER SEARCH THE FUNC TABLE.  AN
079900*    INACTIVE BLOCK LEAVES WS-AA-FUNC-FOUND-SW AT "N" FROM ABOVE
080000*    SO INTADDRESS COMES OUT BLANK BELOW, THE SAME AS FUNC/
080100*    DEVADDRESS/COUNT.
080200     IF BLOCK-ACTIVE
080300         PERFORM 460-FIND-FUNC-ENTRY THRU 460-EXIT.
080400
080500*    ADDRALOC'S CONTRACT -- HAND IT KEY/INPUT/IN-OUT FIELDS,
080600*    CALL, THEN MOVE THE ADVANCED RUNNING TOTAL BACK INTO THE
080700*    FUNC TABLE ENTRY IT CAME FROM.  ADDRALOC ITSELF NEVER
080800*    TOUCHES WS-FC-RUNNING-ADDR DIRECTLY -- IT ONLY SEES THE COPY
080900*    IN WS-AA-RUNNING-ADDR, SO THIS MOVE-BACK IS NOT OPTIONAL.
081000     IF WS-AA-FUNC-FOUND
081100         MOVE WS-DEVICE-INDEX          TO WS-AA-DEVICE-INDEX
081200         MOVE WS-BLK-NO(BLK-IDX)       TO WS-AA-BLOCK-NO
081300         MOVE WS-FC-OFFSET(FUNC-IDX)   TO WS-AA-FC-OFFSET
081400         MOVE WS-BLK-COUNT(BLK-IDX)    TO WS-AA-BLK-COUNT
081500         MOVE WS-FC-RUNNING-ADDR(FUNC-IDX)
081600                                       TO WS-AA-RUNNING-ADDR
081700         CALL "ADDRALOC" USING WS-ADDR-ALLOC-PARM
081800         MOVE WS-AA-RUNNING-ADDR TO WS-FC-RUNNING-ADDR(FUNC-IDX)
081900         IF WS-AA-ADDR-OVERFLOW
082000             PERFORM 470-WARN-OVERFLOW THRU 470-EXIT.
082100 450-EXIT.
082200     EXIT.
082300
082400*    SEQUENTIAL SEARCH OF THE FUNC TABLE FOR THE CURRENT BLOCK'S
082500*    FUNCTION CODE.  THE TABLE IS SMALL (100 ENTRIES MAX) AND
082600*    LOADED ONCE, SO A SEARCH (NOT SEARCH ALL / BINARY) IS FINE --
082700*    NO ONE HAS EVER ASKED FOR IT TO BE KEPT IN FC-FUNC ORDER.
082800 460-FIND-FUNC-ENTRY.
082900     MOVE "460-FIND-FUNC-ENTRY" TO PARA-NAME.
083000*    SET FUNC-IDX TO 1 IS REQUIRED BEFORE EVERY SEARCH -- SEARCH
083100*    (UNLIKE SEARCH ALL) STARTS FROM WHEREVER THE INDEX ALREADY
083200*    POINTS, NOT AUTOMATICALLY FROM THE FIRST ENTRY.
083300     SET FUNC-IDX TO 1.
083400     SEARCH WS-FUNC-ENTRY
083500         AT END
083600             MOVE "N" TO WS-AA-FUNC-FOUND-SW
083700         WHEN WS-FC-FUNC(FUNC-IDX) = WS-BLK-FUNC(BLK-IDX)
083800             MOVE "Y" TO WS-AA-FUNC-FOUND-SW.
083900 460-EXIT.
084000     EXIT.
084100
084200******************************************************************
084300*    BUSINESS RULE 5 -- ADDRESSES/COUNTS ARE NOT EXPECTED TO
084400*    OVERFLOW 6 DIGITS.  IF ONE DOES, TRACE IT AND KEEP RUNNING
084500*    RATHER THAN ABEND -- ADDED REQUEST 0410.
084600******************************************************************
084700 470-WARN-OVERFLOW.
084800     MOVE "470-WARN-OVERFLOW" TO PARA-NAME.
084900*    ABENDREC.CPY IS REUSED HERE FOR A NON-FATAL WARNING, NOT AN
085000*    ABEND -- ABEND-REASON DOUBLES AS THE WARNING TEXT AND
085100*    EXPECTED-VAL/ACTUAL-VAL CARRY THE FUNCTION CODE AND THE
085200*    OFFENDING RUNNING TOTAL SO THE SYSOUT DUMP IS SELF-
085300*    EXPLANATORY WITHOUT CROSS-REFERENCING FUNCFILE.
085400     MOVE "*** ADDRESS OR RUNNING TOTAL EXCEEDS 999999"
085500                                   TO ABEND-REASON.
085600     MOVE WS-BLK-FUNC(BLK-IDX)     TO EXPECTED-VAL.
085700     MOVE WS-AA-RUNNING-ADDR       TO ACTUAL-VAL.
085800     WRITE SYSOUT-REC FROM ABEND-REC.
085900     DISPLAY "*** WARNING - " ABEND-REASON.
086000 470-EXIT.
086100     EXIT.
086200
086300******************************************************************
086400*    WRITE THE SIX FIXED-ORDER OUTPUT ROWS FOR THIS DEVICE/BLOCK
086500******************************************************************
086600 600-WRITE-BLOCK-ROWS.
086700     MOVE "600-WRITE-BLOCK-ROWS" TO PARA-NAME.
086800*    THESE THREE KEY FIELDS ARE THE SAME ON ALL SIX OUTFILE ROWS
086900*    WRITTEN BELOW, SO THEY ARE MOVED ONCE HERE RATHER THAN
087000*    REPEATED IN EACH OF THE SIX 6xx-WRITE PARAGRAPHS.
087100     MOVE WS-DEVICE-INDEX    TO OUT-DEV-NO.
087200     MOVE WS-BLK-NO(BLK-IDX) TO OUT-BLK-NO.
087300     MOVE NODE-NO            TO OUT-NODE-NO.
087400*    FIXED ORDER, EVERY TIME -- THE COMMUNICATIONS MASTER LOADS
087500*    THESE IN THE ORDER THEY APPEAR ON OUTFILE, SO THE ORDER OF
087600*    THESE SIX PERFORMS IS PART OF THE FILE'S CONTRACT.
087700     PERFORM 610-WRITE-ENABLE-ROW   THRU 610-EXIT.
087800     PERFORM 620-WRITE-FUNC-ROW     THRU 620-EXIT.
087900     PERFORM 630-WRITE-DEVADDR-ROW  THRU 630-EXIT.
088000     PERFORM 640-WRITE-COUNT-ROW    THRU 640-EXIT.
088100     PERFORM 650-WRITE-INTADDR-ROW  THRU 650-EXIT.
088200     PERFORM 660-WRITE-NODE-ROW     THRU 660-EXIT.
088300 600-EXIT.
088400     EXIT.
088500
088600******************************************************************
088700*    BUILDS Cmd[<block>].<name> LEFT-JUSTIFIED IN OUT-PARAM-NAME.
088800*    WS-PARAM-SUFFIX MUST BE SET BY THE CALLER FIRST.  THE BLOCK
088900*    NUMBER IS EDITED THEN THE LEADING SPACES ARE STRIPPED WITH
089000*    INSPECT TALLYING, THE SAME TECHNIQUE THIS SHOP HAS USED FOR
089100*    YEARS TO GET A TRIMMED FIELD OUT OF AN EDITED PICTURE.
089200******************************************************************
089300 605-BUILD-PARAM-NAME.
089400     MOVE "605-BUILD-PARAM-NAME" TO PARA-NAME.
089500     MOVE WS-BLK-NO(BLK-IDX) TO WS-BLK-NO-EDIT.
089600     MOVE ZERO TO WS-BLK-NO-LEADSP.
089700     INSPECT WS-BLK-NO-EDIT TALLYING WS-BLK-NO-LEADSP
089800             FOR LEADING SPACES.
089900*    WS-BLK-NO-EDIT (WS-BLK-NO-LEADSP + 1 :) IS REFERENCE
090000*    MODIFICATION -- IT MEANS "START AT POSITION LEADSP+1, RUN TO
090100*    THE END OF THE FIELD", WHICH SKIPS THE SPACES INSPECT JUST
090200*    COUNTED AND LEAVES ONLY THE SIGNIFICANT DIGITS FOR STRING.
090300     MOVE SPACES TO OUT-PARAM-NAME.
090400     STRING "Cmd[" DELIMITED BY SIZE
090500            WS-BLK-NO-EDIT (WS-BLK-NO-LEADSP + 1 :)
090600                            DELIMITED BY SIZE
090700            "]."           DELIMITED BY SIZE
090800            WS-PARAM-SUFFIX DELIMITED BY SPACE
090900         INTO OUT-PARAM-NAME.
091000 605-EXIT.
091100     EXIT.
091200
091300*    ROW 1 OF 6 -- ENABLE IS WRITTEN UNCONDITIONALLY, EVEN WHEN
091400*    THE BLOCK IS INACTIVE, SO THE COMMUNICATIONS MASTER ALWAYS
091500*    HAS AN EXPLICIT OFF SETTING RATHER THAN A MISSING PARAMETER.
091600 610-WRITE-ENABLE-ROW.
091700     MOVE "610-WRITE-ENABLE-ROW" TO PARA-NAME.
091800     MOVE "Enable" TO WS-PARAM-SUFFIX.
091900     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
092000     MOVE WS-BLK-ENABLE(BLK-IDX) TO WS-VALUE-EDIT.
092100     MOVE WS-VALUE-EDIT TO OUT-VALUE.
092200     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
092300     ADD +1 TO DEVICE-ROW-COUNT.
092400 610-EXIT.
092500     EXIT.
092600
092700******************************************************************
092800*    BUSINESS RULE 2 -- WHEN THE BLOCK IS DISABLED, FUNC,
092900*    DEVADDRESS, COUNT AND INTADDRESS ARE ALL BLANK.
093000******************************************************************
093100 620-WRITE-FUNC-ROW.
093200     MOVE "620-WRITE-FUNC-ROW" TO PARA-NAME.
093300     MOVE "Func" TO WS-PARAM-SUFFIX.
093400     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
093500     IF BLOCK-ACTIVE
093600         MOVE WS-BLK-FUNC(BLK-IDX) TO WS-VALUE-EDIT
093700         MOVE WS-VALUE-EDIT TO OUT-VALUE
093800     ELSE
093900         MOVE SPACES TO OUT-VALUE.
094000     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
094100     ADD +1 TO DEVICE-ROW-COUNT.
094200 620-EXIT.
094300     EXIT.
094400
094500*    ROW 3 OF 6 -- SAME SUPPRESSION RULE AS 620 ABOVE.
094600 630-WRITE-DEVADDR-ROW.
094700     MOVE "630-WRITE-DEVADDR-ROW" TO PARA-NAME.
094800     MOVE "DevAddress" TO WS-PARAM-SUFFIX.
094900     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
095000     IF BLOCK-ACTIVE
095100         MOVE WS-BLK-DEVADDR(BLK-IDX) TO WS-VALUE-EDIT
095200         MOVE WS-VALUE-EDIT TO OUT-VALUE
095300     ELSE
095400         MOVE SPACES TO OUT-VALUE.
095500     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
095600     ADD +1 TO DEVICE-ROW-COUNT.
095700 630-EXIT.
095800     EXIT.
095900
096000*    ROW 4 OF 6 -- SAME SUPPRESSION RULE AS 620/630 ABOVE.
096100 640-WRITE-COUNT-ROW.
096200     MOVE "640-WRITE-COUNT-ROW" TO PARA-NAME.
096300     MOVE "Count" TO WS-PARAM-SUFFIX.
096400     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
096500     IF BLOCK-ACTIVE
096600         MOVE WS-BLK-COUNT(BLK-IDX) TO WS-VALUE-EDIT
096700         MOVE WS-VALUE-EDIT TO OUT-VALUE
096800     ELSE
096900         MOVE SPACES TO OUT-VALUE.
097000     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
097100     ADD +1 TO DEVICE-ROW-COUNT.
097200 640-EXIT.
097300     EXIT.
097400
097500******************************************************************
097600*    INTADDRESS IS BLANK UNLESS THE BLOCK IS ACTIVE AND ITS
097700*    FUNCTION CODE WAS FOUND ON THE FUNC TABLE BY 460 ABOVE.
097800******************************************************************
097900 650-WRITE-INTADDR-ROW.
098000     MOVE "650-WRITE-INTADDR-ROW" TO PARA-NAME.
098100     MOVE "IntAddress" TO WS-PARAM-SUFFIX.
098200     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
098300     IF BLOCK-ACTIVE AND WS-AA-FUNC-FOUND
098400         MOVE WS-AA-ALLOC-ADDR TO WS-VALUE-EDIT
098500         MOVE WS-VALUE-EDIT TO OUT-VALUE
098600     ELSE
098700         MOVE SPACES TO OUT-VALUE.
098800     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
098900     ADD +1 TO DEVICE-ROW-COUNT.
099000 650-EXIT.
099100     EXIT.
099200
099300******************************************************************
099400*    BUSINESS RULE 4 -- NODE IS ALWAYS THE DEVICE'S NODE NUMBER,
099500*    ENABLE OR NOT.
099600******************************************************************
099700 660-WRITE-NODE-ROW.
099800     MOVE "660-WRITE-NODE-ROW" TO PARA-NAME.
099900     MOVE "Node" TO WS-PARAM-SUFFIX.
100000     PERFORM 605-BUILD-PARAM-NAME THRU 605-EXIT.
100100     MOVE NODE-NO TO WS-VALUE-EDIT.
100200     MOVE WS-VALUE-EDIT TO OUT-VALUE.
100300     WRITE OUTFILE-REC FROM CMD-OUTPUT-REC.
100400     ADD +1 TO DEVICE-ROW-COUNT.
100500 660-EXIT.
100600     EXIT.
100700
100800*    ONE PAGE HEADING -- BLANK LINE, THEN WS-HDR-REC ON A NEW
100900*    PAGE (C01/NEXT-PAGE), THEN ANOTHER BLANK LINE.  ONLY CALLED
101000*    ONCE, AT 000-HOUSEKEEPING, BECAUSE THIS PROGRAM'S REPORT
101100*    HAS NO MID-RUN PAGE-BREAK REQUIREMENT.
101200 700-WRITE-PAGE-HDR.
101300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
101400     WRITE RPTFILE-REC FROM WS-BLANK-LINE
101500         AFTER ADVANCING 1.
101600     WRITE RPTFILE-REC FROM WS-HDR-REC
101700         AFTER ADVANCING NEXT-PAGE.
101800     ADD +1 TO WS-PAGES.
101900     WRITE RPTFILE-REC FROM WS-BLANK-LINE
102000         AFTER ADVANCING 1.
102100 700-EXIT.
102200     EXIT.
102300
102400*    COLUMN HEADING, TWO LINES DOWN FROM WS-HDR-REC.
102500*    ADVANCING 2 (NOT 1) LEAVES ONE BLANK LINE BETWEEN THE PAGE
102600*    HEADING AND THE COLUMN HEADING -- A COSMETIC CHOICE, NOT A
102700*    FILE FORMAT REQUIREMENT.
102800 720-WRITE-COLM-HDR.
102900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
103000     WRITE RPTFILE-REC FROM WS-COLM-HDR-REC
103100         AFTER ADVANCING 2.
103200 720-EXIT.
103300     EXIT.
103400
103500******************************************************************
103600*    ONE LINE PER DEVICE -- REQUEST 0140.  ROW COUNT IS ALWAYS
103700*    6 TIMES THE NUMBER OF BLOCKS.
103800******************************************************************
103900 750-WRITE-DEVICE-SUMMARY.
104000     MOVE "750-WRITE-DEVICE-SUMMARY" TO PARA-NAME.
104100     MOVE WS-DEVICE-INDEX  TO SUM-DEVICE-NO.
104200     MOVE NODE-NO          TO SUM-NODE-NO.
104300     MOVE DEVICE-ROW-COUNT TO SUM-ROW-COUNT.
104400     WRITE RPTFILE-REC FROM WS-DEVICE-SUMMARY-REC
104500         AFTER ADVANCING 1.
104600 750-EXIT.
104700     EXIT.
104800
104900*    THREE GRAND-TOTAL LINES, WRITTEN ONCE AT END OF JOB BY
105000*    999-CLEANUP -- DEVICES PROCESSED, BLOCKS PER DEVICE (SAME
105100*    FOR EVERY DEVICE SINCE THE BLOCK TABLE IS SHARED), TOTAL
105200*    OUTPUT ROWS ACROSS THE WHOLE RUN.
105300 780-WRITE-GRAND-TOTALS.
105400     MOVE "780-WRITE-GRAND-TOTALS" TO PARA-NAME.
105500     WRITE RPTFILE-REC FROM WS-BLANK-LINE
105600         AFTER ADVANCING 1.
105700     MOVE "DEVICES PROCESSED" TO GT-LABEL.
105800     MOVE DEVICES-PROCESSED   TO GT-VALUE.
105900     WRITE RPTFILE-REC FROM WS-GRAND-TOTAL-REC
106000         AFTER ADVANCING 1.
106100     MOVE "BLOCKS PER DEVICE" TO GT-LABEL.
106200     MOVE BLOCKS-PER-DEVICE   TO GT-VALUE.
106300     WRITE RPTFILE-REC FROM WS-GRAND-TOTAL-REC
106400         AFTER ADVANCING 1.
106500     MOVE "TOTAL OUTPUT ROWS" TO GT-LABEL.
106600     MOVE TOTAL-OUTPUT-ROWS   TO GT-VALUE.
106700     WRITE RPTFILE-REC FROM WS-GRAND-TOTAL-REC
106800         AFTER ADVANCING 1.
106900 780-EXIT.
107000     EXIT.
107100
107200*    OPENS ALL FIVE FILES THIS PROGRAM TOUCHES.  NO EXPLICIT
107300*    FILE-STATUS CHECK AFTER THE OPEN -- A BAD OPEN SURFACES AS
107400*    AN AT-END ON THE VERY FIRST READ INSTEAD, WHICH 000-
107500*    HOUSEKEEPING ALREADY TREATS AS AN ABEND CONDITION.
107600 800-OPEN-FILES.
107700     MOVE "800-OPEN-FILES" TO PARA-NAME.
107800*    ALL THREE INPUT FILES ARE OPENED TOGETHER EVEN THOUGH
107900*    FUNCFILE AND BLOCKFILE ARE FULLY CONSUMED LONG BEFORE
108000*    NODEFILE'S LAST RECORD IS READ -- THIS SHOP OPENS EVERY
108100*    FILE A PROGRAM WILL EVER TOUCH IN ONE PLACE, NOT AS NEEDED.
108200     OPEN INPUT  NODEFILE, BLOCKFILE, FUNCFILE.
108300     OPEN OUTPUT OUTFILE, RPTFILE, SYSOUT.
108400 800-EXIT.
108500     EXIT.
108600
108700*    CLOSES ALL FIVE FILES.  PERFORMED FROM BOTH 999-CLEANUP
108800*    (NORMAL END) AND 1000-ABEND-RTN (ABNORMAL END) SO NO FILE
108900*    IS EVER LEFT OPEN AT GOBACK.
109000 850-CLOSE-FILES.
109100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
109200*    PERFORMED FROM BOTH ENDS OF THE JOB (999-CLEANUP AND 1000-
109300*    ABEND-RTN) SO NO FILE IS EVER LEFT OPEN AT GOBACK, WHETHER
109400*    THE RUN ENDS NORMALLY OR IS FORCED DOWN BY AN ABEND.
109500     CLOSE NODEFILE, BLOCKFILE, FUNCFILE,
109600           OUTFILE, RPTFILE, SYSOUT.
109700 850-EXIT.
109800     EXIT.
109900
110000*    READ-AHEAD FOR THE MAINLINE -- SEE THE BANNER AT 100-
110100*    MAINLINE ABOVE FOR WHY THIS IS CALLED BOTH BEFORE THE LOOP
110200*    STARTS (000-HOUSEKEEPING) AND AT THE BOTTOM OF EVERY PASS.
110300*    READ ... INTO IS USED ON ALL THREE FILE READS IN THIS
110400*    PROGRAM SO THE 01-LEVEL FD RECORD (A FLAT PIC X) NEVER HAS
110500*    TO BE REDEFINED WITH NAMED SUBFIELDS -- THE COPYBOOK RECORD
110600*    IT IS READ INTO ALREADY HAS THEM.
110700 900-READ-NODEFILE.
110800     MOVE "900-READ-NODEFILE" TO PARA-NAME.
110900     READ NODEFILE INTO CMD-NODE-REC
111000         AT END MOVE "N" TO MORE-NODES-SW
111100         GO TO 900-EXIT
111200     END-READ.
111300 900-EXIT.
111400     EXIT.
111500
111600*    READ-AHEAD FOR 200-LOAD-FUNC-TABLE.
111700 920-READ-FUNCFILE.
111800     MOVE "920-READ-FUNCFILE" TO PARA-NAME.
111900     READ FUNCFILE INTO CMD-FUNC-REC
112000         AT END MOVE "N" TO MORE-FUNCS-SW
112100         GO TO 920-EXIT
112200     END-READ.
112300 920-EXIT.
112400     EXIT.
112500
112600*    READ-AHEAD FOR 250-LOAD-BLOCK-TABLE.
112700 930-READ-BLOCKFILE.
112800     MOVE "930-READ-BLOCKFILE" TO PARA-NAME.
112900     READ BLOCKFILE INTO CMD-BLOCK-REC
113000         AT END MOVE "N" TO MORE-BLOCKS-SW
113100         GO TO 930-EXIT
113200     END-READ.
113300 930-EXIT.
113400     EXIT.
113500
113600******************************************************************
113700*    BUSINESS RULE 6 -- THE DEVICE COUNT IS SIMPLY THE COUNT OF
113800*    NODEFILE RECORDS PROCESSED, REPORTED HERE.  THERE IS NO
113900*    SEPARATE EXPECTED-DEVICE-COUNT INPUT TO BALANCE AGAINST.
114000******************************************************************
114100 999-CLEANUP.
114200     MOVE "999-CLEANUP" TO PARA-NAME.
114300     PERFORM 780-WRITE-GRAND-TOTALS THRU 780-EXIT.
114400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
114500     DISPLAY "** DEVICES PROCESSED **".
114600     DISPLAY DEVICES-PROCESSED.
114700     DISPLAY "** TOTAL OUTPUT ROWS **".
114800     DISPLAY TOTAL-OUTPUT-ROWS.
114900     DISPLAY "******** NORMAL END OF JOB CMDPGEN ********".
115000 999-EXIT.
115100     EXIT.
115200
115300*    ONLY TWO CONDITIONS EVER GO TO THIS PARAGRAPH -- AN EMPTY
115400*    BLOCK PARAMETER TABLE OR AN EMPTY NODE FILE, BOTH TESTED IN
115500*    000-HOUSEKEEPING.  ABEND-REASON IS ALREADY SET BY THE
115600*    CALLER; THIS PARAGRAPH JUST DUMPS IT AND FORCES A ZERO
115700*    DIVIDE SO THE STEP CONDITION CODE SHOWS THE ABEND.
115800 1000-ABEND-RTN.
115900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
116000*    ABEND-REASON WAS ALREADY SET BY THE CALLER (000-HOUSEKEEPING
116100*    IN BOTH CASES) -- EXPECTED-VAL/ACTUAL-VAL ARE LEFT AT
116200*    WHATEVER INITIALIZE LEFT THEM SINCE NEITHER ABEND CONDITION
116300*    HAS A MEANINGFUL EXPECTED/ACTUAL PAIR TO REPORT.
116400     WRITE SYSOUT-REC FROM ABEND-REC.
116500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
116600     DISPLAY "*** ABNORMAL END OF JOB - CMDPGEN ***" UPON CONSOLE.
116700*    THE STANDARD COBOL DEV CENTER FORCED-ABEND IDIOM -- A DIVIDE
116800*    BY ZERO GIVES A NONZERO CONDITION CODE THE JOB SCHEDULER
116900*    WILL CATCH, WHICH A GOBACK WITH A NONZERO RETURN-CODE ALONE
117000*    DOES NOT RELIABLY DO ON EVERY MVS RELEASE THIS SHOP HAS RUN.
117100     DIVIDE ZERO-VAL INTO ONE-VAL.
