000100******************************************************************
000200*    CMDFUNC  --  FUNCTION CODE ALLOCATION RULE RECORD LAYOUT    *
000300*                                                                *
000400*    FUNCFILE CARRIES THE INTERNAL-ADDRESS STARTING POINT AND    *
000500*    PER-DEVICE GAP FOR EACH FUNCTION CODE.  THE TABLE IS        *
000600*    SEARCHED IN MEMORY -- FUNCFILE IS NOT KEPT AS AN INDEXED    *
000700*    FILE.                                                       *
000800*                                                                *
000900*    RECORD LENGTH IS A HARD 14 BYTES -- SEE CMDNODE FOR WHY NO  *
001000*    FILLER IS CARRIED ON THIS FD RECORD.                        *
001100******************************************************************
001200 01  CMD-FUNC-REC.
001300     05  FC-FUNC                 PIC 9(2).
001400     05  FC-INITIAL              PIC 9(6).
001500     05  FC-OFFSET               PIC 9(6).
001600
001700******************************************************************
001800*    WS-FUNC-TABLE  --  FUNCTION CODE TABLE HELD IN MEMORY FOR   *
001900*    THE LIFE OF THE RUN.  RUNNING-ADDRESS IS CARRIED FORWARD    *
002000*    ACROSS DEVICES -- IT IS SET TO FC-INITIAL WHEN THE TABLE IS *
002100*    LOADED AND ADVANCED BY 450-ALLOCATE-ADDRESS/ADDRALOC FROM   *
002200*    THAT POINT ON.                                              *
002300******************************************************************
002400 01  WS-FUNC-TABLE.
002500     05  WS-FUNC-TABLE-COUNT     PIC 9(3) COMP.
002600     05  WS-FUNC-ENTRY OCCURS 100 TIMES
002700                       INDEXED BY FUNC-IDX.
002800         10  WS-FC-FUNC          PIC 9(2).
002900         10  WS-FC-INITIAL       PIC 9(6).
003000         10  WS-FC-OFFSET        PIC 9(6).
003100         10  WS-FC-RUNNING-ADDR  PIC 9(6) COMP-3.
003200         10  FILLER              PIC X(3).
003300
003400 01  WS-FUNC-ENTRY-ALPHA REDEFINES WS-FUNC-TABLE.
003500     05  FILLER                  PIC X(2).
003600     05  WS-FUNC-ENTRY-A OCCURS 100 TIMES.
003700         10  WS-FUNC-ENTRY-TEXT  PIC X(21).
