000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADDRALOC.
000400 AUTHOR. R HUYNH.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM HOLDS THE ONE PIECE OF ARITHMETIC IN
001300*         THE MASTERCMD PARAMETER GENERATOR THAT IS WORTH
001400*         FACTORING OUT OF CMDPGEN -- THE PER-FUNCTION-CODE
001500*         INTERNAL-ADDRESS ALLOCATION.  CMDPGEN CALLS THIS ONCE
001600*         PER ACTIVE BLOCK WHOSE FUNCTION CODE IS ON THE FUNC
001700*         TABLE.
001800*
001900*         RUNNING-ADDRESS IS PASSED IN/OUT -- CMDPGEN OWNS THE
002000*         FUNC-TABLE ENTRY, THIS PROGRAM ONLY UPDATES THE COPY
002100*         IT IS HANDED BY REFERENCE.
002110*
002120*         WORKED EXAMPLE, FUNCTION CODE 07, FC-INITIAL 001000,
002130*         FC-OFFSET 000100, THREE DEVICES ON THE NETWORK, EACH
002140*         WITH ONE BLOCK OF FUNCTION 07 AND A BLK-COUNT OF 4:
002150*
002160*             DEVICE 1, BLOCK 1  --  RUNNING-ADDR ARRIVES AT
002170*                 001000 (THE SEED).  BLOCK-NO=1 BUT DEVICE-
002180*                 INDEX IS NOT > 1 SO NO OFFSET IS ADDED.
002190*                 ALLOC-ADDR = 001000.  RUNNING-ADDR ADVANCES
002200*                 BY BLK-COUNT TO 001004.
002210*             DEVICE 2, BLOCK 1  --  BLOCK-NO=1 AND DEVICE-
002220*                 INDEX > 1, SO FC-OFFSET (000100) IS ADDED
002230*                 FIRST -- RUNNING-ADDR BECOMES 001104.
002240*                 ALLOC-ADDR = 001104.  RUNNING-ADDR ADVANCES
002250*                 TO 001108.
002260*             DEVICE 3, BLOCK 1  --  SAME RULE APPLIES AGAIN --
002270*                 OFFSET ADDED, RUNNING-ADDR BECOMES 001208,
002280*                 ALLOC-ADDR = 001208, RUNNING-ADDR ADVANCES
002290*                 TO 001212.
002300*
002310*         THE OFFSET IS THEREFORE APPLIED ONCE PER DEVICE (NOT
002320*         ONCE PER BLOCK) BECAUSE IT ONLY FIRES WHEN LK-BLOCK-NO
002330*         IS 1 -- EVERY OTHER BLOCK NUMBER ON THE SAME DEVICE
002340*         JUST ADVANCES RUNNING-ADDR BY ITS OWN BLK-COUNT.
002350*
002360*         THREE ALPHA REDEFINES OF THE PARM AREA ARE CARRIED
002370*         SOLELY FOR THE WS-TRACE-SW OPERATOR TRACE DISPLAY
002380*         BELOW -- COMP/COMP-3 FIELDS DO NOT DISPLAY IN A
002390*         READABLE FORM WITHOUT ONE.  WS-TRACE-SW ITSELF IS
002400*         NOT DRIVEN OFF A JCL SWITCH -- IT IS FLIPPED TO "Y"
002410*         AND THE PROGRAM RECOMPILED WHEN OPERATIONS NEEDS A
002420*         TRACE OF A BAD RUN, THEN FLIPPED BACK.
002430******************************************************************
002440*CHANGE LOG.
002450*
002500*    03/11/91  RH   0000  ORIGINAL PROGRAM - SPLIT OUT OF THE
002600*                         CMDPGEN MAINLINE SO THE OFFSET-ON-
002700*                         BLOCK-1 RULE HAS ONE HOME.
002800*    07/22/91  RH   0114  ADDED LK-OVERFLOW-SW SO CMDPGEN CAN
002900*                         WARN WITHOUT ABENDING WHEN AN ADDRESS
003000*                         OR RUNNING TOTAL WOULD EXCEED 6 DIGITS.
003100*    11/04/93  JS   0201  CLARIFIED COMMENTS AFTER THE FUNC-TABLE
003200*                         SEARCH LOGIC MOVED INTO CMDPGEN.
003300*    01/18/99  TGD  0355  Y2K SWEEP -- NO DATE FIELDS IN THIS
003400*                         PROGRAM, REVIEWED AND SIGNED OFF ONLY.
003500*    09/09/02  MPK  0410  ADDED LK-ALLOC-ADDR-X / LK-RUNNING-ADDR-X
003600*                         ALTERNATE VIEWS FOR THE OPERATOR TRACE
003700*                         DISPLAY REQUESTED BY OPERATIONS.
003750*    04/03/03  MPK  0421  CORRECTED THE FILLER BEFORE LK-RUNNING-
003760*                         ADDR-X -- IT WAS OVERLAYING LK-BLK-COUNT
003770*                         INSTEAD OF LK-RUNNING-ADDR, SO THE TRACE
003780*                         DISPLAY WAS SHOWING THE WRONG FIELD.
003790*                         ADDED THE KEY AND QTY ALPHA VIEWS SO THE
003795*                         TRACE LINE SHOWS THE WHOLE PARM AREA.
003800*    02/14/07  CJL  0488  NO LOGIC CHANGE -- RECOMPILED UNDER THE
003900*                         CURRENT COBOL DEV CENTER LIBRARIAN.
003910*    08/30/09  CJL  0512  ADDED THE WORKED EXAMPLE TO THE REMARKS
003920*                         ABOVE AFTER THE THIRD HELP DESK CALL
003930*                         THIS YEAR ASKING WHY DEVICE 1 NEVER
003940*                         GETS THE OFFSET.
003950*    04/09/19  AK   0644  SAME AUDIT THAT TOUCHED CMDPGEN THIS
003960*                         TRIP -- CHANGED WS-TRACE-SW FROM A
003970*                         BARE 01 TO A 77-LEVEL, THE SHOP'S USUAL
003980*                         HOME FOR A ONE-FIELD SCRATCH SWITCH.
003990*                         NO LOGIC CHANGE.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004210*    NO SPECIAL-NAMES PARAGRAPH -- THIS PROGRAM NEVER TOUCHES A
004220*    PRINTER OR A REPORT FILE, SO THERE IS NO FORMS CONTROL
004230*    CHANNEL TO NAME (SAME AS STRLTH/CLCLBCST/PCTPROC).
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005050*    SEE THE REMARKS ABOVE -- SET TO "Y" AND RECOMPILE ONLY WHEN
005060*    TRACING A BAD RUN, THEN SET BACK TO "N".  A LONE SWITCH LIKE
005070*    THIS ONE HAS NO GROUP OF ITS OWN -- CARRIED AS A 77-LEVEL,
005080*    THE WAY THIS SHOP HAS ALWAYS DONE FOR A ONE-FIELD SCRATCH
005090*    ITEM (SEE DALYEDIT'S HEX-VAL).
005100 77  WS-TRACE-SW                 PIC X(01) VALUE "N".
005200     88  WS-TRACE-ON             VALUE "Y".
005300
005350******************************************************************
005360*    CMD-ADDR-ALLOC-PARM  --  THE ONE PARAMETER AREA CMDPGEN
005370*    PASSES BY REFERENCE.  DEVICE-INDEX/BLOCK-NO ARE THE KEY OF
005380*    THE ALLOCATION BEING DONE; FC-OFFSET/BLK-COUNT ARE INPUT
005390*    ONLY; RUNNING-ADDR IS UPDATED IN PLACE (THE FUNC-TABLE
005391*    ENTRY CMDPGEN WILL SAVE BACK); ALLOC-ADDR AND THE OVERFLOW
005392*    SWITCH ARE THE ONLY TRUE OUTPUTS.
005393******************************************************************
005400 LINKAGE SECTION.
005500 01  CMD-ADDR-ALLOC-PARM.
005550*    KEY OF THE ALLOCATION -- SEE THE BLOCK-1 RULE BELOW.
005600     05  LK-DEVICE-INDEX         PIC 9(4) COMP.
005700     05  LK-BLOCK-NO             PIC 9(4) COMP.
005750*    SET "N" BY CMDPGEN WHEN THE BLOCK IS INACTIVE OR ITS
005760*    FUNCTION CODE IS NOT ON THE FUNC TABLE -- THIS PROGRAM
005770*    THEN RETURNS A ZERO ALLOC-ADDR AND TOUCHES NOTHING ELSE.
005800     05  LK-FUNC-FOUND-SW        PIC X(01).
005900         88  LK-FUNC-FOUND       VALUE "Y".
005950*    THE FUNCTION CODE'S PER-DEVICE GAP, INPUT ONLY.
006000     05  LK-FC-OFFSET            PIC 9(6) COMP-3.
006050*    HOW MANY ADDRESSES THIS BLOCK CONSUMES, INPUT ONLY.
006100     05  LK-BLK-COUNT            PIC 9(6) COMP-3.
006150*    IN/OUT -- THE FUNCTION CODE'S NEXT FREE ADDRESS, CARRIED BY
006160*    CMDPGEN ACROSS EVERY DEVICE FOR THE LIFE OF THE RUN.
006200     05  LK-RUNNING-ADDR         PIC 9(6) COMP-3.
006250*    OUTPUT -- THE ADDRESS ASSIGNED TO THIS BLOCK.
006300     05  LK-ALLOC-ADDR           PIC 9(6) COMP-3.
006350*    OUTPUT -- SET "Y" IF EITHER 999999 CHECK BELOW TRIPS.
006400     05  LK-OVERFLOW-SW          PIC X(01).
006500         88  LK-ADDR-OVERFLOW    VALUE "Y".
006600
006650******************************************************************
006660*    THREE ALPHA VIEWS OF THE SAME 22-BYTE PARM AREA, USED ONLY
006670*    BY THE TRACE DISPLAY AT THE BOTTOM OF 000-ALLOCATE-ADDRESS.
006680*    COMP/COMP-3 ITEMS DISPLAY AS UNREADABLE PACKED BYTES, SO
006690*    EVERY FIELD WORTH TRACING GETS AN X-PICTURE TWIN HERE.
006695******************************************************************
006700 01  CMD-ADDR-ALLOC-PARM-ALPHA REDEFINES CMD-ADDR-ALLOC-PARM.
006800     05  FILLER                  PIC X(13).
006900     05  LK-RUNNING-ADDR-X       PIC X(04).
007000     05  LK-ALLOC-ADDR-X         PIC X(04).
007100     05  FILLER                  PIC X(01).
007110
007120 01  CMD-ADDR-ALLOC-KEY-ALPHA REDEFINES CMD-ADDR-ALLOC-PARM.
007130     05  LK-DEVICE-INDEX-X       PIC X(02).
007140     05  LK-BLOCK-NO-X           PIC X(02).
007150     05  FILLER                  PIC X(18).
007155
007160 01  CMD-ADDR-ALLOC-QTY-ALPHA REDEFINES CMD-ADDR-ALLOC-PARM.
007170     05  FILLER                  PIC X(05).
007180     05  LK-FC-OFFSET-X          PIC X(04).
007190     05  LK-BLK-COUNT-X          PIC X(04).
007195     05  FILLER                  PIC X(09).
007200
007300 PROCEDURE DIVISION USING CMD-ADDR-ALLOC-PARM.
007400
007450******************************************************************
007460*    000-ALLOCATE-ADDRESS  --  THE ONLY PARAGRAPH IN THE
007470*    PROGRAM.  CMDPGEN PERFORMS ONE CALL PER BLOCK; THIS
007480*    PARAGRAPH EITHER HANDS BACK A ZERO ADDRESS (BLOCK NOT
007490*    ELIGIBLE) OR ALLOCATES ONE AND ADVANCES THE RUNNING TOTAL.
007495******************************************************************
007500 000-ALLOCATE-ADDRESS.
007600     MOVE "N" TO LK-OVERFLOW-SW.
007700
007750*    RULE -- INACTIVE BLOCKS AND FUNCTION CODES ABSENT FROM THE
007760*    FUNC TABLE NEVER ALLOCATE AN ADDRESS AND NEVER TOUCH THE
007770*    RUNNING TOTAL.  CMDPGEN WRITES INTADDRESS BLANK IN THIS CASE.
007800     IF NOT LK-FUNC-FOUND
007900         MOVE ZERO TO LK-ALLOC-ADDR
008000         GO TO 000-EXIT.
008100
008200*    OFFSET IS APPLIED AT MOST ONCE PER DEVICE, TRIGGERED ONLY
008300*    BY BLOCK NUMBER 1, AND ONLY FOR DEVICES AFTER THE FIRST.
008310*    SEE THE WORKED EXAMPLE IN THE REMARKS ABOVE.
008400     IF LK-BLOCK-NO = 1 AND LK-DEVICE-INDEX > 1
008500         ADD LK-FC-OFFSET TO LK-RUNNING-ADDR.
008600
008650*    ADDED REQUEST 0410 -- CATCH THE OVERFLOW BEFORE WE HAND OUT
008660*    AN ADDRESS THAT DOES NOT FIT IN THE 6-DIGIT OUTPUT FIELD.
008700     IF LK-RUNNING-ADDR > 999999
008800         MOVE "Y" TO LK-OVERFLOW-SW.
008900
009000     MOVE LK-RUNNING-ADDR TO LK-ALLOC-ADDR.
009100     ADD LK-BLK-COUNT TO LK-RUNNING-ADDR.
009150*    CHECK AGAIN -- THE ADD ABOVE MAY HAVE PUSHED THE *NEXT*
009160*    ALLOCATION OVER 999999 EVEN THOUGH THIS ONE WAS FINE.
009300     IF LK-RUNNING-ADDR > 999999
009400         MOVE "Y" TO LK-OVERFLOW-SW.
009500
009550*    TRACE IS COMPILED IN BUT NORMALLY OFF -- SEE WS-TRACE-SW.
009600     IF WS-TRACE-ON
009620         DISPLAY "ADDRALOC DEV=" LK-DEVICE-INDEX-X
009640                 " BLK=" LK-BLOCK-NO-X
009660                 " OFS=" LK-FC-OFFSET-X
009680                 " CNT=" LK-BLK-COUNT-X
009700                 " ALLOC=" LK-ALLOC-ADDR-X
009800                 " RUN=" LK-RUNNING-ADDR-X.
009900
010000 000-EXIT.
010100     EXIT.
010200
010250******************************************************************
010260*    999-RETURN  --  STANDARD SUBPROGRAM EXIT.  CMDPGEN OWNS
010270*    RETURN-CODE, NOT THIS PROGRAM, SO WE JUST GOBACK.
010280******************************************************************
010300 999-RETURN.
010400     GOBACK.
