000100******************************************************************
000200*    ABENDREC  --  ABEND / WARNING TRACE RECORD                  *
000300*                                                                *
000400*    WRITTEN TO SYSOUT AHEAD OF AN ABEND (EMPTY NODEFILE) AND    *
000500*    ALSO USED, NON-FATALLY, TO TRACE A 6-DIGIT ADDRESS/COUNT    *
000600*    OVERFLOW WARNING.  PARA-NAME IS SET AT THE TOP OF EVERY     *
000700*    PARAGRAPH IN CMDPGEN SO THE LAST VALUE HOLDS WHEREVER THE   *
000800*    RUN STOPPED.                                                *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME               PIC X(20) VALUE SPACES.
001200     05  FILLER                  PIC X(1)  VALUE SPACES.
001300     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001400     05  FILLER                  PIC X(1)  VALUE SPACES.
001500     05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
001600     05  FILLER                  PIC X(1)  VALUE SPACES.
001700     05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
001800     05  FILLER                  PIC X(37) VALUE SPACES.
